000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CARGOBAT.                                             
000300 AUTHOR.            A. J. LINDQUIST.                                      
000400 INSTALLATION.      MERIDIAN AIR CARGO INC. - DATA PROCESSING.            
000500 DATE-WRITTEN.      03/14/94.                                             
000600 DATE-COMPILED.     06/18/07.                                     SGH1622 
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
000800                                                                          
000900******************************************************************        
001000* CARGOBAT  --  AIR CARGO SALES AND BOOKING BATCH RUN.                    
001100*                                                                         
001200* READS THE DAILY SHIPMENT REQUEST FILE (QUOTE, BOOK, CANCEL,             
001300* AND TRACK ACTIONS), PRICES CARGO AGAINST THE ROUTE TABLE,               
001400* MAINTAINS THE BOOKING MASTER, AND PRODUCES THE QUOTE, ERROR             
001500* AND RUN-SUMMARY OUTPUTS FOR THE SALES DESK.                             
001600******************************************************************        
001700*                 C H A N G E   L O G                                     
001800******************************************************************        
001900* 03/14/94  AJL  CR-1042  ORIGINAL PROGRAM.  QUOTE, BOOK,         AJL1042 
002000*                         CANCEL AND TRACK ACTIONS AGAINST        AJL1042 
002100*                         THE ROUTE TABLE.  BOOKING MASTER        AJL1042 
002200*                         IS TABLE-LOADED AND REWRITTEN.          AJL1042 
002300* 07/02/96  AJL  CR-1198  ADDED THE SUMMER/HOLIDAY PEAK           AJL1198 
002400*                         SEASON SURCHARGE TO THE PRICING         AJL1198 
002500*                         ROUTINE PER TARIFF BULLETIN 96-11.      AJL1198 
002600* 11/30/98  DKW  CR-1367  Y2K REMEDIATION.  SHIP-DATE AND         DKW1367 
002700*                         RUN-DATE WINDOWED TO FULL 4-DIGIT       DKW1367 
002800*                         YEARS.  LEAP-YEAR TEST CORRECTED        DKW1367 
002900*                         FOR THE CENTURY-YEAR EXCEPTION.         DKW1367 
003000* 02/19/99  DKW  CR-1381  Y2K RE-TEST.  SHIP-DATE WINDOW          DKW1381 
003100*                         CONFIRMED AT 365 DAYS FORWARD OF        DKW1381 
003200*                         RUN DATE, NO PAST-DATED SHIPMENTS.      DKW1381 
003300* 05/08/01  MPR  CR-1502  ADDED BOOKING-LISTING STEP FOR THE      MPR1502 
003400*                         MONTH-END CANCELLATION AUDIT.           MPR1502 
003500*                         UPSI-0 ON REQUESTS A CANCELLED-         MPR1502 
003600*                         ONLY LISTING; OFF LISTS ALL.            MPR1502 
003700* 09/23/03  MPR  CR-1544  ROUTE TABLE CAPACITY RAISED TO 200      MPR1544 
003800*                         LANES; BOOKING TABLE RAISED TO 500      MPR1544 
003900*                         BOOKINGS FOR THE FLEET EXPANSION.       MPR1544 
004000* 04/11/07  SGH  CR-1611  QUOTE/BOOKING PRICE BREAKDOWN           SGH1611 
004100*                         FIELDS NOW ROUNDED HALF-UP ON           SGH1611 
004200*                         THE MOVE TO 2 DECIMALS INSTEAD          SGH1611 
004300*                         OF TRUNCATED.  REQ-BOOKING-ID           SGH1611 
004400*                         WIDENED TO 12 CHARACTERS.  BARE         SGH1611 
004500*                         3-CHARACTER LOCATION CODES MUST         SGH1611 
004600*                         NOW TEST ALPHABETIC.  BOOKING-          SGH1611 
004700*                         LISTING FILTER WIDENED TO A             SGH1611 
004800*                         SECOND UPSI BIT FOR PENDING AND         SGH1611 
004900*                         CONFIRMED STATUS SELECTION.             SGH1611 
004909* 06/18/07  SGH  CR-1622  FD RECORD CONTAINS CLAUSES ON           SGH1622 
004918*                         ROUTE-REC, BOOKING-REC AND              SGH1622 
004927*                         QUOTE-REC CORRECTED TO MATCH            SGH1622 
004936*                         TRUE FIELD-WIDTH TOTALS (SAME           SGH1622 
004945*                         CHECK CR-1611 APPLIED TO CARGO-         SGH1622 
004954*                         TRANS-REC).  BOOKING-LISTING            SGH1622 
004963*                         PRINTED COUNT NOW REFLECTS ONLY         SGH1622 
004972*                         BOOKINGS THAT PASSED THE STATUS         SGH1622 
004981*                         FILTER, NOT THE FULL TABLE SIZE.        SGH1622 
004990*                         PROGRAM RE-SEQUENCED THROUGHOUT.        SGH1622 
005000******************************************************************        
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS ID-CHARACTER IS 'A' THRU 'Z' '0' THRU '9'                      
005700     UPSI-0 ON STATUS IS CANCEL-FILTER-BIT                                
005800     UPSI-1 ON STATUS IS PENDING-FILTER-BIT.                      SGH1611 
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200                                                                          
006300     SELECT ROUTE-MASTER                                                  
006400         ASSIGN TO ROUTES                                                 
006500         ORGANIZATION IS LINE SEQUENTIAL.                                 
006600                                                                          
006700     SELECT CARGO-TRANS                                                   
006800         ASSIGN TO TRANSACTIONS                                           
006900         ORGANIZATION IS LINE SEQUENTIAL.                                 
007000                                                                          
007100     SELECT BOOKING-MASTER                                                
007200         ASSIGN TO BOOKINGS                                               
007300         ORGANIZATION IS LINE SEQUENTIAL.                                 
007400                                                                          
007500     SELECT QUOTE-OUT                                                     
007600         ASSIGN TO QUOTES                                                 
007700         ORGANIZATION IS LINE SEQUENTIAL.                                 
007800                                                                          
007900     SELECT ERROR-OUT                                                     
008000         ASSIGN TO ERRORS                                                 
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200                                                                          
008300     SELECT PRTOUT                                                        
008400         ASSIGN TO REPORT                                                 
008500         ORGANIZATION IS RECORD SEQUENTIAL.                               
008600                                                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900                                                                          
009000* ROUTE-MASTER IS THE REFERENCE FILE OF LANE/PRICE/TRANSIT-TIME   SGH1622 
009100* DATA THIS RUN TABLE-LOADS AT START AND NEVER REWRITES.          SGH1622 
009200 FD  ROUTE-MASTER                                                         
009300     LABEL RECORD IS STANDARD                                             
009400     RECORD CONTAINS 20 CHARACTERS                                        
009500     DATA RECORD IS ROUTE-REC.                                            
009600                                                                          
009700 01  ROUTE-REC.                                                           
009800     05  ROUTE-ORIGIN         PIC X(03).                                  
009900     05  ROUTE-DEST           PIC X(03).                                  
010000     05  ROUTE-BASE-PRICE     PIC S9(3)V99.                               
010100     05  ROUTE-TRANSIT-DAYS   PIC 9(03).                                  
010200     05  FILLER               PIC X(06).                          SGH1622 
010300                                                                          
010400* CARGO-TRANS IS THE DAILY TRANSACTION FILE -- ONE RECORD PER     SGH1622 
010500* QUOTE, BOOK, CANCEL OR TRACK REQUEST FROM THE SALES DESK.       SGH1622 
010600 FD  CARGO-TRANS                                                          
010700     LABEL RECORD IS STANDARD                                             
010800     RECORD CONTAINS 160 CHARACTERS                                       
010900     DATA RECORD IS CARGO-TRANS-REC.                                      
011000                                                                          
011100 01  CARGO-TRANS-REC.                                                     
011200* ACTION CODE -- 'Q'UOTE, 'B'OOK, 'C'ANCEL OR 'T'RACK.            SGH1622 
011300     05  REQ-ACTION           PIC X(01).                                  
011400     05  REQ-ORIGIN           PIC X(20).                                  
011500     05  REQ-DEST             PIC X(20).                                  
011600* WEIGHT IN METRIC TONNES, 2 DECIMAL PLACES.                      SGH1622 
011700     05  REQ-WEIGHT           PIC S9(3)V99.                               
011800* VOLUME IN CUBIC METERS -- OPTIONAL, ZERO MEANS NOT GIVEN.       SGH1622 
011900     05  REQ-VOLUME           PIC S9(4)V99.                               
012000     05  REQ-CARGO-TYPE       PIC X(10).                                  
012100     05  REQ-SHIP-DATE        PIC X(10).                                  
012200* CUSTOMER FIELDS -- REQUIRED ON A QUOTE OR BOOKING,              SGH1622 
012300* IGNORED ON A CANCEL OR TRACK REQUEST.                           SGH1622 
012400     05  REQ-CUST-NAME        PIC X(30).                                  
012500     05  REQ-CUST-EMAIL       PIC X(40).                                  
012600     05  REQ-BOOKING-ID       PIC X(12).                          SGH1611 
012700     05  FILLER               PIC X(06).                          SGH1611 
012800                                                                          
012900* BOOKING-MASTER HOLDS EVERY BOOKING EVER CREATED.  READ INTO     SGH1622 
013000* THE IN-MEMORY TABLE AT START, REWRITTEN IN FULL AT CLOSE SO     SGH1622 
013100* NEW BOOKINGS AND STATUS CHANGES MADE THIS RUN ARE PERSISTED.    SGH1622 
013200 FD  BOOKING-MASTER                                                       
013300     LABEL RECORD IS STANDARD                                             
013400     RECORD CONTAINS 180 CHARACTERS                                       
013500     DATA RECORD IS BOOKING-REC.                                          
013600                                                                          
013700 01  BOOKING-REC.                                                         
013800* SYSTEM-GENERATED ID -- 'CRG' PLUS 8 HEX DIGITS, ALWAYS 11       SGH1622 
013900* CHARACTERS.  SEE 2350-GENERATE-BOOKING-ID.                      SGH1622 
014000     05  BKG-BOOKING-ID       PIC X(11).                                  
014100     05  BKG-CUST-NAME        PIC X(30).                                  
014200     05  BKG-CUST-EMAIL       PIC X(40).                                  
014300     05  BKG-ORIGIN           PIC X(03).                                  
014400     05  BKG-DEST             PIC X(03).                                  
014500     05  BKG-WEIGHT           PIC S9(3)V99.                               
014600     05  BKG-VOLUME           PIC S9(4)V99.                               
014700     05  BKG-CARGO-TYPE       PIC X(10).                                  
014800     05  BKG-SHIP-DATE        PIC X(10).                                  
014900* TOTAL PRICE AT THE TIME THE BOOKING WAS CONFIRMED --            SGH1622 
015000* NOT RECOMPUTED ON A LATER RUN EVEN IF RATES CHANGE.             SGH1622 
015100     05  BKG-PRICE            PIC S9(7)V99.                               
015200* ONE OF 'confirmed ', 'cancelled ' OR 'pending   ',              SGH1622 
015300* BLANK-PADDED TO 10 CHARACTERS.                                  SGH1622 
015400     05  BKG-STATUS           PIC X(10).                                  
015500* TIMESTAMPS ARE THE RUN DATE/TIME, NOT WALL-CLOCK --             SGH1622 
015600* ALL BOOKINGS TOUCHED IN ONE RUN SHARE ONE STAMP.                SGH1622 
015700     05  BKG-CREATED-TS       PIC X(19).                                  
015800     05  BKG-UPDATED-TS       PIC X(19).                                  
015900     05  FILLER               PIC X(05).                          SGH1622 
016000                                                                          
016100* QUOTE-OUT IS THE PRICED-QUOTE OUTPUT -- ONE RECORD PER          SGH1622 
016200* SUCCESSFUL QUOTE ACTION, NOT TIED TO ANY BOOKING.               SGH1622 
016300 FD  QUOTE-OUT                                                            
016400     LABEL RECORD IS STANDARD                                             
016500     RECORD CONTAINS 90 CHARACTERS                                        
016600     DATA RECORD IS QUOTE-REC.                                            
016700                                                                          
016800 01  QUOTE-REC.                                                           
016900     05  QUO-ORIGIN           PIC X(03).                                  
017000     05  QUO-DEST             PIC X(03).                                  
017100     05  QUO-WEIGHT           PIC S9(3)V99.                               
017200     05  QUO-CARGO-TYPE       PIC X(10).                                  
017300     05  QUO-SHIP-DATE        PIC X(10).                                  
017400     05  QUO-BASE-COST        PIC S9(7)V99.                               
017500     05  QUO-CARGO-SURCH      PIC S9(7)V99.                               
017600     05  QUO-VOLUME-SURCH     PIC S9(7)V99.                               
017700     05  QUO-PEAK-SURCH       PIC S9(7)V99.                               
017800     05  QUO-TOTAL-PRICE      PIC S9(7)V99.                               
017900     05  QUO-TRANSIT-DAYS     PIC 9(03).                                  
018000     05  FILLER               PIC X(11).                          SGH1622 
018100                                                                          
018200* ERROR-OUT CARRIES ONE RECORD PER REJECTED TRANSACTION, ANY      SGH1622 
018300* ACTION CODE, WITH THE VALIDATION MESSAGE THAT FAILED IT.        SGH1622 
018400 FD  ERROR-OUT                                                            
018500     LABEL RECORD IS STANDARD                                             
018600     RECORD CONTAINS 90 CHARACTERS                                        
018700     DATA RECORD IS ERROR-REC.                                            
018800                                                                          
018900 01  ERROR-REC.                                                           
019000     05  ERR-ACTION           PIC X(01).                                  
019100     05  ERR-SEQ              PIC 9(05).                                  
019200     05  ERR-MESSAGE          PIC X(80).                                  
019300     05  FILLER               PIC X(04).                                  
019400                                                                          
019500* PRTOUT IS THE SHARED PRINT FILE FOR THE TRACK DETAIL, THE       SGH1622 
019600* BOOKING LISTING AND THE RUN-SUMMARY SECTIONS.                   SGH1622 
019700 FD  PRTOUT                                                               
019800     LABEL RECORD IS OMITTED                                              
019900     RECORD CONTAINS 132 CHARACTERS                                       
020000     LINAGE IS 60 WITH FOOTING AT 55                                      
020100     DATA RECORD IS PRTLINE.                                              
020200                                                                          
020300 01  PRTLINE                        PIC X(132).                           
020400                                                                          
020500 WORKING-STORAGE SECTION.                                                 
020600                                                                          
020700* STANDALONE COUNTERS, SWITCHES AND WORK FIELDS THAT CARRY NO             
020800* SUBORDINATE ITEMS ARE DECLARED AT THE 77 LEVEL, AHEAD OF THE    SGH1611 
020900* FIRST 01-LEVEL ENTRY, PER SHOP CONVENTION.  CR-1611, 04/11/07.  SGH1611 
021000 77  WS-RUN-TIMESTAMP     PIC X(19).                              SGH1611 
021100 77  WS-RUN-DATE-DISPLAY  PIC X(10).                              SGH1611 
021200 77  WS-TODAY-JULIAN      PIC 9(07)  COMP    VALUE ZERO.          SGH1611 
021300 77  WS-SHIP-JULIAN       PIC 9(07)  COMP    VALUE ZERO.          SGH1611 
021400 77  WS-DAY-DIFF          PIC S9(07) COMP    VALUE ZERO.          SGH1611 
021500 77  WS-LOC-INPUT         PIC X(20).                              SGH1611 
021600 77  WS-LOC-OUTPUT        PIC X(03).                              SGH1611 
021700 77  WS-LOC-TRIM-LEN      PIC 9(02)  COMP    VALUE ZERO.          SGH1611 
021800 77  WS-CARGO-INPUT       PIC X(10).                              SGH1611 
021900 77  WS-CARGO-OUTPUT      PIC X(10).                              SGH1611 
022000 77  WS-CARGO-MULT        PIC 9V9(04)        VALUE ZERO.          SGH1611 
022100 77  WS-PEAK-MULT         PIC 9V9(04)        VALUE ZERO.          SGH1611 
022200 77  WS-BOOKING-ID        PIC X(11).                              SGH1611 
022300 77  WS-BKID-SEED         PIC 9(09)  COMP    VALUE ZERO.          SGH1611 
022400 77  WS-BKID-REM          PIC 9(02)  COMP    VALUE ZERO.          SGH1611 
022500 77  WS-BKID-TRY-CTR      PIC 9(03)  COMP    VALUE ZERO.          SGH1611 
022600 77  WS-LOOKUP-ID         PIC X(12).                              SGH1611 
022700 77  WS-LOOKUP-ID-LEN     PIC 9(02)  COMP    VALUE ZERO.          SGH1611 
022800 77  WS-VAL-ORIGIN        PIC X(03).                              SGH1611 
022900 77  WS-VAL-DEST          PIC X(03).                              SGH1611 
023000 77  WS-LIST-PRINT-CTR    PIC 9(05)  COMP    VALUE ZERO.          SGH1622 
023100                                                                          
023200* RUN COUNTERS, DOLLAR CONTROL TOTALS, AND THE FILE END-OF-       SGH1622 
023300* FILE / FOUND / VALID SWITCHES TESTED THROUGHOUT THE RUN.        SGH1622 
023400 01  WORK-AREA.                                                           
023500     05  WS-TRANS-COUNT       PIC 9(05)   COMP    VALUE ZERO.             
023600     05  WS-QUOTE-COUNT       PIC 9(05)   COMP    VALUE ZERO.             
023700     05  WS-BOOK-COUNT        PIC 9(05)   COMP    VALUE ZERO.             
023800     05  WS-CANCEL-COUNT      PIC 9(05)   COMP    VALUE ZERO.             
023900     05  WS-TRACK-COUNT       PIC 9(05)   COMP    VALUE ZERO.             
024000     05  WS-REJECT-COUNT      PIC 9(05)   COMP    VALUE ZERO.             
024100     05  WS-QUOTED-TOTAL      PIC S9(9)V99        VALUE ZERO.             
024200     05  WS-BOOKED-TOTAL      PIC S9(9)V99        VALUE ZERO.             
024300     05  WS-PCTR              PIC 99      COMP    VALUE ZERO.             
024400     05  MORE-RECS            PIC XXX             VALUE 'YES'.            
024500     05  ERR-SWITCH           PIC XXX.                                    
024600     05  WS-ROUTE-EOF-SW      PIC XXX             VALUE 'NO '.            
024700     05  WS-BOOK-EOF-SW       PIC XXX             VALUE 'NO '.            
024800     05  WS-ROUTE-FOUND-SW    PIC XXX.                                    
024900         88  ROUTE-FOUND               VALUE 'YES'.                       
025000     05  WS-BOOKING-FOUND-SW  PIC XXX.                                    
025100         88  BOOKING-FOUND             VALUE 'YES'.                       
025200     05  WS-LOC-VALID-SW      PIC XXX.                                    
025300         88  LOC-VALID                 VALUE 'YES'.                       
025400     05  WS-CARGO-VALID-SW    PIC XXX.                                    
025500         88  CARGO-VALID               VALUE 'YES'.                       
025600     05  WS-VOL-SUPPLIED-SW   PIC XXX.                                    
025700         88  VOL-SUPPLIED              VALUE 'YES'.                       
025800     05  WS-CAL-VALID-SW      PIC XXX.                                    
025900         88  CAL-VALID                 VALUE 'YES'.                       
026000     05  WS-LEAP-YEAR-SW      PIC XXX.                                    
026100         88  LEAP-YEAR                 VALUE 'YES'.                       
026200     05  FILLER               PIC X(09)           VALUE SPACES.           
026300                                                                          
026400* TABLE SUBSCRIPTS.  KEPT SEPARATE FROM WORK-AREA SO A GLANCE     SGH1622 
026500* AT THIS GROUP SHOWS EVERY OCCURS TABLE THE PROGRAM DRIVES.      SGH1622 
026600 01  WS-SUBSCRIPTS.                                                       
026700     05  WS-RT-SUB            PIC 9(05)   COMP    VALUE ZERO.             
026800     05  WS-ROUTE-COUNT       PIC 9(05)   COMP    VALUE ZERO.             
026900     05  WS-BK-SUB            PIC 9(05)   COMP    VALUE ZERO.             
027000     05  WS-BOOK-TABLE-COUNT  PIC 9(05)   COMP    VALUE ZERO.             
027100     05  WS-FOUND-BK-SUB      PIC 9(05)   COMP    VALUE ZERO.             
027200     05  WS-CC-SUB            PIC 9(02)   COMP    VALUE ZERO.             
027300     05  WS-CT-SUB            PIC 9(02)   COMP    VALUE ZERO.             
027400     05  WS-BKID-SUB          PIC 9(02)   COMP    VALUE ZERO.             
027500     05  WS-LIST-SUB          PIC 9(05)   COMP    VALUE ZERO.             
027600     05  FILLER               PIC X(06)           VALUE SPACES.           
027700                                                                          
027800* TODAY'S DATE/TIME, SPLIT OUT OF FUNCTION CURRENT-DATE AT        SGH1622 
027900* THE TOP OF THE RUN.  DRIVES THE RUN-TIMESTAMP, THE JULIAN       SGH1622 
028000* CUTOFF FOR SHIP-DATE VALIDATION, AND THE BOOKING-ID SEED.       SGH1622 
028100 01  WS-CURR-DATE-TIME.                                                   
028200     05  WS-CURR-YYYY         PIC 9(04).                                  
028300     05  WS-CURR-MM           PIC 99.                                     
028400     05  WS-CURR-DD           PIC 99.                                     
028500     05  WS-CURR-HH           PIC 99.                                     
028600     05  WS-CURR-MIN          PIC 99.                                     
028700     05  WS-CURR-SS           PIC 99.                                     
028800     05  FILLER               PIC X(07).                                  
028900                                                                          
029000* SCRATCH FIELDS FOR THE JULIAN-DAY-NUMBER CONVERSION SHARED      SGH1622 
029100* BY THE RUN-DATE, THE SHIP-DATE CHECK, AND BOOKING-ID DIGITS.    SGH1622 
029200 01  WS-JULIAN-CALC.                                                      
029300     05  WS-JC-YEAR           PIC 9(04)   COMP.                           
029400     05  WS-JC-MONTH          PIC 9(02)   COMP.                           
029500     05  WS-JC-DAY            PIC 9(02)   COMP.                           
029600     05  WS-JC-A              PIC S9(07)  COMP.                           
029700     05  WS-JC-B              PIC S9(07)  COMP.                           
029800     05  WS-JC-C              PIC S9(07)  COMP.                           
029900     05  WS-JC-T1             PIC S9(07)  COMP.                           
030000     05  WS-JC-T2             PIC S9(07)  COMP.                           
030100     05  WS-JC-T3             PIC S9(07)  COMP.                           
030200     05  WS-JC-T4             PIC S9(07)  COMP.                           
030300     05  WS-JC-RESULT         PIC 9(07)   COMP.                           
030400     05  FILLER               PIC X(05)           VALUE SPACES.           
030500                                                                          
030600* REQ-SHIP-DATE (YYYY-MM-DD TEXT) IS COPIED HERE AND SPLIT BY     SGH1622 
030700* REDEFINES SO THE YEAR/MONTH/DAY PIECES CAN BE TESTED NUMERIC    SGH1622 
030800* AND FED TO THE CALENDAR CHECK WITHOUT DISTURBING REQ-.          SGH1622 
030900 01  WS-SHIP-DATE-TEXT    PIC X(10).                                      
031000 01  WS-SHIP-DATE-PARTS REDEFINES WS-SHIP-DATE-TEXT.                      
031100     05  WS-SD-YYYY           PIC X(04).                                  
031200     05  FILLER               PIC X(01).                                  
031300     05  WS-SD-MM             PIC X(02).                                  
031400     05  FILLER               PIC X(01).                                  
031500     05  WS-SD-DD             PIC X(02).                                  
031600                                                                          
031700* DAYS-IN-MONTH TABLE, USED BY THE CALENDAR-DATE CHECK.                   
031800 01  WS-DIM-VALUES.                                                       
031900     05  FILLER               PIC 9(02)           VALUE 31.               
032000     05  FILLER               PIC 9(02)           VALUE 28.               
032100     05  FILLER               PIC 9(02)           VALUE 31.               
032200     05  FILLER               PIC 9(02)           VALUE 30.               
032300     05  FILLER               PIC 9(02)           VALUE 31.               
032400     05  FILLER               PIC 9(02)           VALUE 30.               
032500     05  FILLER               PIC 9(02)           VALUE 31.               
032600     05  FILLER               PIC 9(02)           VALUE 31.               
032700     05  FILLER               PIC 9(02)           VALUE 30.               
032800     05  FILLER               PIC 9(02)           VALUE 31.               
032900     05  FILLER               PIC 9(02)           VALUE 30.               
033000     05  FILLER               PIC 9(02)           VALUE 31.               
033100 01  WS-DIM-TABLE REDEFINES WS-DIM-VALUES.                                
033200     05  WS-DIM-ENTRY          PIC 9(02)   OCCURS 12 TIMES.               
033300                                                                          
033400* CITY-NAME TO 3-LETTER AIRPORT CODE TABLE (LOCATION LOOKUP).             
033500 01  WS-CITY-CODE-VALUES.                                                 
033600     05  FILLER          PIC X(14)  VALUE 'NEW YORK   JFK'.               
033700     05  FILLER          PIC X(14)  VALUE 'NYC        JFK'.               
033800     05  FILLER          PIC X(14)  VALUE 'LOS ANGELESLAX'.               
033900     05  FILLER          PIC X(14)  VALUE 'LA         LAX'.               
034000     05  FILLER          PIC X(14)  VALUE 'CHICAGO    ORD'.               
034100     05  FILLER          PIC X(14)  VALUE 'DALLAS     DFW'.               
034200     05  FILLER          PIC X(14)  VALUE 'ATLANTA    ATL'.               
034300     05  FILLER          PIC X(14)  VALUE 'LONDON     LHR'.               
034400     05  FILLER          PIC X(14)  VALUE 'PARIS      CDG'.               
034500     05  FILLER          PIC X(14)  VALUE 'FRANKFURT  FRA'.               
034600     05  FILLER          PIC X(14)  VALUE 'TOKYO      NRT'.               
034700     05  FILLER          PIC X(14)  VALUE 'HONG KONG  HKG'.               
034800     05  FILLER          PIC X(14)  VALUE 'SYDNEY     SYD'.               
034900     05  FILLER          PIC X(14)  VALUE 'DUBAI      DXB'.               
035000     05  FILLER          PIC X(14)  VALUE 'MUMBAI     BOM'.               
035100     05  FILLER          PIC X(14)  VALUE 'SINGAPORE  SIN'.               
035200     05  FILLER          PIC X(14)  VALUE 'SHANGHAI   PVG'.               
035300 01  WS-CITY-CODE-TABLE REDEFINES WS-CITY-CODE-VALUES.                    
035400     05  CC-ENTRY              OCCURS 17 TIMES.                           
035500         10  CC-NAME              PIC X(11).                              
035600         10  CC-CODE              PIC X(03).                              
035700                                                                          
035800* CARGO-TYPE TO PRICING-MULTIPLIER TABLE.                                 
035900 01  WS-CARGO-TYPE-VALUES.                                                
036000     05  FILLER          PIC X(15)  VALUE 'general   10000'.              
036100     05  FILLER          PIC X(15)  VALUE 'perishable15000'.              
036200     05  FILLER          PIC X(15)  VALUE 'hazardous 20000'.              
036300     05  FILLER          PIC X(15)  VALUE 'vehicles  18000'.              
036400     05  FILLER          PIC X(15)  VALUE 'livestock 25000'.              
036500 01  WS-CARGO-TYPE-TABLE REDEFINES WS-CARGO-TYPE-VALUES.                  
036600     05  CT-ENTRY              OCCURS 5 TIMES.                            
036700         10  CT-NAME              PIC X(10).                              
036800         10  CT-MULT              PIC 9V9(04).                            
036900                                                                          
037000* HEX-DIGIT TABLE, USED WHEN A NEW BOOKING ID IS GENERATED.               
037100 01  WS-HEX-DIGIT-VALUES  PIC X(16)   VALUE '0123456789ABCDEF'.           
037200 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-VALUES.                    
037300     05  WS-HEX-DIGIT          PIC X(01)   OCCURS 16 TIMES.               
037400                                                                          
037500* FOUR-DECIMAL WORK FIELDS FOR THE PRICING ENGINE.  KEPT AT       SGH1622 
037600* FOUR DECIMALS THROUGH THE WHOLE COMPUTATION SO ROUNDING         SGH1622 
037700* HAPPENS ONCE, ON THE WAY OUT TO THE OUTPUT RECORD.              SGH1622 
037800 01  WS-PRICING-WORK.                                                     
037900     05  WS-WEIGHT-KG          PIC S9(9)V9(04)     VALUE ZERO.            
038000     05  WS-BASE-COST          PIC S9(9)V9(04)     VALUE ZERO.            
038100     05  WS-CARGO-COST         PIC S9(9)V9(04)     VALUE ZERO.            
038200     05  WS-VOL-WEIGHT-KG      PIC S9(9)V9(04)     VALUE ZERO.            
038300     05  WS-VOL-SURCHARGE      PIC S9(9)V9(04)     VALUE ZERO.            
038400     05  WS-CARGO-PLUS-VOL     PIC S9(9)V9(04)     VALUE ZERO.            
038500     05  WS-TOTAL-PRICE        PIC S9(9)V9(04)     VALUE ZERO.            
038600     05  WS-CARGO-SURCHARGE    PIC S9(9)V9(04)     VALUE ZERO.            
038700     05  WS-PEAK-SURCHARGE     PIC S9(9)V9(04)     VALUE ZERO.            
038800     05  FILLER               PIC X(04)           VALUE SPACES.           
038900                                                                          
039000* ROUTE MASTER, TABLE-LOADED FOR THE LIFE OF THE RUN.                     
039100 01  ROUTE-TABLE.                                                         
039200     05  RT-ENTRY              OCCURS 200 TIMES.                          
039300         10  RT-ORIGIN            PIC X(03).                              
039400         10  RT-DEST              PIC X(03).                              
039500         10  RT-BASE-PRICE        PIC S9(3)V99.                           
039600         10  RT-TRANSIT-DAYS      PIC 9(03).                              
039700         10  FILLER               PIC X(02).                              
039800                                                                          
039900* BOOKING MASTER, TABLE-LOADED AT START, REWRITTEN AT CLOSE.              
040000 01  BOOKING-TABLE.                                                       
040100     05  BK-ENTRY              OCCURS 500 TIMES.                          
040200         10  BK-BOOKING-ID        PIC X(11).                              
040300         10  BK-CUST-NAME         PIC X(30).                              
040400         10  BK-CUST-EMAIL        PIC X(40).                              
040500         10  BK-ORIGIN            PIC X(03).                              
040600         10  BK-DEST              PIC X(03).                              
040700         10  BK-WEIGHT            PIC S9(3)V99.                           
040800         10  BK-VOLUME            PIC S9(4)V99.                           
040900         10  BK-CARGO-TYPE        PIC X(10).                              
041000         10  BK-SHIP-DATE         PIC X(10).                              
041100         10  BK-PRICE             PIC S9(7)V99.                           
041200         10  BK-STATUS            PIC X(10).                              
041300         10  BK-CREATED-TS        PIC X(19).                              
041400         10  BK-UPDATED-TS        PIC X(19).                              
041500         10  FILLER               PIC X(02).                              
041600                                                                          
041700* REPORT BANNER LINE 1 -- RUN DATE, COMPANY NAME, PAGE NUMBER.    SGH1622 
041800 01  COMPANY-TITLE.                                                       
041900     05 FILLER    PIC X(06) VALUE 'DATE:'.                                
042000     05 O-MONTH   PIC 99.                                                 
042100     05 FILLER    PIC X(01) VALUE '/'.                                    
042200     05 O-DAY     PIC 99.                                                 
042300     05 FILLER    PIC X(01) VALUE '/'.                                    
042400     05 O-YEAR    PIC 9(4).                                               
042500     05 FILLER    PIC X(30) VALUE SPACES.                                 
042600     05 FILLER    PIC X(28) VALUE 'AIR CARGO SALES RUN SUMMARY'.          
042700     05 FILLER    PIC X(06) VALUE 'PAGE:'.                                
042800     05 O-PCTR    PIC Z9.                                                 
042900     05  FILLER           PIC X(50)  VALUE SPACES.                        
043000                                                                          
043100* REPORT BANNER LINE 2 -- PROGRAM ID AND DESK NAME.               SGH1622 
043200 01  DIVISION-TITLE.                                                      
043300     05 FILLER    PIC X(08) VALUE 'CARGOBAT'.                             
043400     05 FILLER    PIC X(49) VALUE SPACES.                                 
043500     05 FILLER    PIC X(23) VALUE 'AIR FREIGHT SALES DESK'.               
043600     05  FILLER           PIC X(52)  VALUE SPACES.                        
043700                                                                          
043800* TRACK-INQUIRY DETAIL BANNER AND DETAIL LINE.                            
043900 01  TRACK-TITLE.                                                         
044000     05 FILLER    PIC X(60) VALUE SPACES.                                 
044100     05 FILLER    PIC X(20) VALUE 'BOOKING TRACK DETAIL'.                 
044200     05  FILLER           PIC X(52)  VALUE SPACES.                        
044300                                                                          
044400 01  TRACK-DETAIL-LINE.                                                   
044500     05 FILLER    PIC X(03) VALUE SPACES.                                 
044600     05 O-TRK-ID  PIC X(11).                                              
044700     05 FILLER    PIC X(02) VALUE SPACES.                                 
044800     05 O-TRK-STATUS PIC X(10).                                           
044900     05 FILLER    PIC X(02) VALUE SPACES.                                 
045000     05 O-TRK-ORIGIN PIC X(03).                                           
045100     05 FILLER    PIC X(01) VALUE '-'.                                    
045200     05 O-TRK-DEST PIC X(03).                                             
045300     05 FILLER    PIC X(02) VALUE SPACES.                                 
045400     05 O-TRK-WEIGHT PIC ZZZ9.99.                                         
045500     05 FILLER    PIC X(02) VALUE SPACES.                                 
045600     05 O-TRK-CARGO PIC X(10).                                            
045700     05 FILLER    PIC X(02) VALUE SPACES.                                 
045800     05 O-TRK-SHIPDT PIC X(10).                                           
045900     05 FILLER    PIC X(02) VALUE SPACES.                                 
046000     05 O-TRK-PRICE PIC $$,$$$,$$9.99.                                    
046100     05 FILLER    PIC X(02) VALUE SPACES.                                 
046200     05 O-TRK-CREATED PIC X(19).                                          
046300     05  FILLER           PIC X(28)  VALUE SPACES.                        
046400                                                                          
046500* BOOKING-LISTING BANNER, DETAIL LINE AND LISTING TOTAL.                  
046600 01  LIST-TITLE.                                                          
046700     05 FILLER    PIC X(60) VALUE SPACES.                                 
046800     05 FILLER    PIC X(15) VALUE 'BOOKING LISTING'.                      
046900     05  FILLER           PIC X(57)  VALUE SPACES.                        
047000                                                                          
047100 01  LIST-DETAIL-LINE.                                                    
047200     05 FILLER    PIC X(03) VALUE SPACES.                                 
047300     05 O-LST-ID  PIC X(11).                                              
047400     05 FILLER    PIC X(02) VALUE SPACES.                                 
047500     05 O-LST-STATUS PIC X(10).                                           
047600     05 FILLER    PIC X(02) VALUE SPACES.                                 
047700     05 O-LST-ORIGIN PIC X(03).                                           
047800     05 FILLER    PIC X(01) VALUE '-'.                                    
047900     05 O-LST-DEST PIC X(03).                                             
048000     05 FILLER    PIC X(02) VALUE SPACES.                                 
048100     05 O-LST-CARGO PIC X(10).                                            
048200     05 FILLER    PIC X(02) VALUE SPACES.                                 
048300     05 O-LST-SHIPDT PIC X(10).                                           
048400     05 FILLER    PIC X(02) VALUE SPACES.                                 
048500     05 O-LST-PRICE PIC $$,$$$,$$9.99.                                    
048600     05  FILLER           PIC X(58)  VALUE SPACES.                        
048700                                                                          
048800 01  LIST-TOTAL-LINE.                                                     
048900     05 FILLER    PIC X(23) VALUE 'TOTAL BOOKINGS LISTED:'.               
049000     05 O-LST-CTR PIC ZZ,ZZ9.                                             
049100     05  FILLER           PIC X(103)  VALUE SPACES.                       
049200                                                                          
049300* RUN-SUMMARY BANNER AND CONTROL-TOTAL LINES.                             
049400 01  SUMMARY-TITLE.                                                       
049500     05 FILLER    PIC X(60) VALUE SPACES.                                 
049600     05 FILLER    PIC X(11) VALUE 'RUN SUMMARY'.                          
049700     05  FILLER           PIC X(61)  VALUE SPACES.                        
049800                                                                          
049900 01  SUMMARY-TRANS-LINE.                                                  
050000     05 FILLER    PIC X(28) VALUE 'TRANSACTIONS READ:'.                   
050100     05 O-SUM-TRANS PIC ZZZZ9.                                            
050200     05  FILLER           PIC X(99)  VALUE SPACES.                        
050300                                                                          
050400 01  SUMMARY-QUOTE-LINE.                                                  
050500     05 FILLER    PIC X(28) VALUE 'QUOTES ISSUED:'.                       
050600     05 O-SUM-QUOTE PIC ZZZZ9.                                            
050700     05 FILLER    PIC X(03) VALUE SPACES.                                 
050800     05 FILLER    PIC X(14) VALUE 'TOTAL QUOTED:'.                        
050900     05 O-SUM-QUOTE-TOT PIC $Z,ZZZ,ZZ9.99.                                
051000     05  FILLER           PIC X(69)  VALUE SPACES.                        
051100                                                                          
051200 01  SUMMARY-BOOK-LINE.                                                   
051300     05 FILLER    PIC X(28) VALUE 'BOOKINGS CREATED:'.                    
051400     05 O-SUM-BOOK PIC ZZZZ9.                                             
051500     05 FILLER    PIC X(03) VALUE SPACES.                                 
051600     05 FILLER    PIC X(14) VALUE 'TOTAL BOOKED:'.                        
051700     05 O-SUM-BOOK-TOT PIC $Z,ZZZ,ZZ9.99.                                 
051800     05  FILLER           PIC X(69)  VALUE SPACES.                        
051900                                                                          
052000 01  SUMMARY-CANCEL-LINE.                                                 
052100     05 FILLER    PIC X(28) VALUE 'CANCELLATIONS:'.                       
052200     05 O-SUM-CANCEL PIC ZZZZ9.                                           
052300     05  FILLER           PIC X(99)  VALUE SPACES.                        
052400                                                                          
052500 01  SUMMARY-TRACK-LINE.                                                  
052600     05 FILLER    PIC X(28) VALUE 'TRACK INQUIRIES:'.                     
052700     05 O-SUM-TRACK PIC ZZZZ9.                                            
052800     05  FILLER           PIC X(99)  VALUE SPACES.                        
052900                                                                          
053000 01  SUMMARY-REJECT-LINE.                                                 
053100     05 FILLER    PIC X(28) VALUE 'REJECTED TRANSACTIONS:'.               
053200     05 O-SUM-REJECT PIC ZZZZ9.                                           
053300     05  FILLER           PIC X(99)  VALUE SPACES.                        
053400                                                                          
053500 PROCEDURE DIVISION.                                                      
053600                                                                          
053700* 0000-CARGOBAT IS THE MAIN LINE.  INIT ONCE, PROCESS EVERY       SGH1622 
053800* TRANSACTION ON THE FILE, THEN CLOSE OUT AND STOP.               SGH1622 
053900 0000-CARGOBAT.                                                           
054000     PERFORM 1000-INIT.                                                   
054100     PERFORM 2000-MAINLINE                                                
054200         UNTIL MORE-RECS = 'NO '.                                         
054300     PERFORM 3000-CLOSING.                                                
054400     STOP RUN.                                                            
054500                                                                          
054600* 1000-INIT SETS UP THE RUN DATE/TIME, LOADS THE ROUTE AND                
054700* BOOKING TABLES, OPENS THE TRANSACTION AND OUTPUT FILES, AND             
054800* PRIMES THE READ-AHEAD FOR THE MAIN PROCESSING LOOP.                     
054900 1000-INIT.                                                               
055000     MOVE FUNCTION CURRENT-DATE TO WS-CURR-DATE-TIME.                     
055100     MOVE WS-CURR-MM TO O-MONTH.                                          
055200     MOVE WS-CURR-DD TO O-DAY.                                            
055300     MOVE WS-CURR-YYYY TO O-YEAR.                                         
055400                                                                          
055500     STRING WS-CURR-YYYY '-' WS-CURR-MM '-' WS-CURR-DD                    
055600         DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY.                      
055700                                                                          
055800     STRING WS-CURR-YYYY '-' WS-CURR-MM '-' WS-CURR-DD ' '                
055900         WS-CURR-HH ':' WS-CURR-MIN ':' WS-CURR-SS                        
056000         DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.                         
056100                                                                          
056200     MOVE WS-CURR-YYYY TO WS-JC-YEAR.                                     
056300     MOVE WS-CURR-MM TO WS-JC-MONTH.                                      
056400     MOVE WS-CURR-DD TO WS-JC-DAY.                                        
056500     PERFORM 2075-JULIAN-DATE THRU 2075-EXIT.                             
056600     MOVE WS-JC-RESULT TO WS-TODAY-JULIAN.                                
056700                                                                          
056800*     THE BOOKING-ID SEED IS DRIVEN OFF TIME-OF-DAY SO TWO        AJL1042 
056900*     RUNS ON THE SAME DAY DO NOT GENERATE IDENTICAL IDS.         AJL1042 
057000     COMPUTE WS-BKID-SEED = (WS-CURR-HH * 3600)                           
057100         + (WS-CURR-MIN * 60) + WS-CURR-SS + 1.                           
057200                                                                          
057300     PERFORM 1050-LOAD-ROUTES THRU 1050-EXIT.                             
057400     PERFORM 1060-LOAD-BOOKINGS THRU 1060-EXIT.                           
057500                                                                          
057600     OPEN INPUT CARGO-TRANS.                                              
057700     OPEN OUTPUT QUOTE-OUT.                                               
057800     OPEN OUTPUT ERROR-OUT.                                               
057900     OPEN OUTPUT PRTOUT.                                                  
058000                                                                          
058100     PERFORM 9900-HEADING THRU 9900-EXIT.                                 
058200     PERFORM 9000-READ THRU 9000-EXIT.                                    
058300                                                                          
058400* 1050- THRU 1052- LOAD THE ROUTE MASTER INTO WORKING STORAGE.            
058500* ROUTES BEYOND THE 200-LANE TABLE CAPACITY ARE SKIPPED; SEE      MPR1544 
058600* CR-1544, 09/23/03.                                              MPR1544 
058700 1050-LOAD-ROUTES.                                                        
058800     OPEN INPUT ROUTE-MASTER.                                             
058900     MOVE ZERO TO WS-ROUTE-COUNT.                                         
059000     MOVE 'NO ' TO WS-ROUTE-EOF-SW.                                       
059100     PERFORM 1051-READ-ROUTE THRU 1051-EXIT.                              
059200     PERFORM 1052-STORE-ROUTE THRU 1052-EXIT                              
059300         UNTIL WS-ROUTE-EOF-SW = 'YES'.                                   
059400     CLOSE ROUTE-MASTER.                                                  
059500 1050-EXIT.                                                               
059600     EXIT.                                                                
059700                                                                          
059800* READ-AHEAD LOGIC -- ONE ROUTE RECORD BUFFERED FOR 1052- TO      SGH1622 
059900* TEST BEFORE IT IS STORED.                                       SGH1622 
060000 1051-READ-ROUTE.                                                         
060100     READ ROUTE-MASTER                                                    
060200         AT END                                                           
060300             MOVE 'YES' TO WS-ROUTE-EOF-SW.                               
060400 1051-EXIT.                                                               
060500     EXIT.                                                                
060600                                                                          
060700* STORES THE BUFFERED ROUTE INTO ROUTE-TABLE IF THERE IS          SGH1622 
060800* ROOM, THEN PRIMES THE NEXT READ-AHEAD.                          SGH1622 
060900 1052-STORE-ROUTE.                                                        
061000     IF WS-ROUTE-COUNT < 200                                              
061100         ADD 1 TO WS-ROUTE-COUNT                                          
061200         MOVE ROUTE-ORIGIN TO RT-ORIGIN (WS-ROUTE-COUNT)                  
061300         MOVE ROUTE-DEST TO RT-DEST (WS-ROUTE-COUNT)                      
061400         MOVE ROUTE-BASE-PRICE TO RT-BASE-PRICE (WS-ROUTE-COUNT)          
061500         MOVE ROUTE-TRANSIT-DAYS                                          
061600             TO RT-TRANSIT-DAYS (WS-ROUTE-COUNT)                          
061700     END-IF.                                                              
061800     PERFORM 1051-READ-ROUTE THRU 1051-EXIT.                              
061900 1052-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200* 1060- THRU 1062- LOAD THE BOOKING MASTER INTO WORKING STORAGE.          
062300 1060-LOAD-BOOKINGS.                                                      
062400     OPEN INPUT BOOKING-MASTER.                                           
062500     MOVE ZERO TO WS-BOOK-TABLE-COUNT.                                    
062600     MOVE 'NO ' TO WS-BOOK-EOF-SW.                                        
062700     PERFORM 1061-READ-BOOKING THRU 1061-EXIT.                            
062800     PERFORM 1062-STORE-BOOKING THRU 1062-EXIT                            
062900         UNTIL WS-BOOK-EOF-SW = 'YES'.                                    
063000     CLOSE BOOKING-MASTER.                                                
063100 1060-EXIT.                                                               
063200     EXIT.                                                                
063300                                                                          
063400* READ-AHEAD LOGIC -- ONE BOOKING RECORD BUFFERED FOR 1062-       SGH1622 
063500* TO STORE INTO THE IN-MEMORY TABLE.                              SGH1622 
063600 1061-READ-BOOKING.                                                       
063700     READ BOOKING-MASTER                                                  
063800         AT END                                                           
063900             MOVE 'YES' TO WS-BOOK-EOF-SW.                                
064000 1061-EXIT.                                                               
064100     EXIT.                                                                
064200                                                                          
064300* STORES THE BUFFERED BOOKING INTO BOOKING-TABLE IF THERE IS      SGH1622 
064400* ROOM, THEN PRIMES THE NEXT READ-AHEAD.  A MASTER PAST 500       SGH1622 
064500* ENTRIES SILENTLY STOPS LOADING -- SEE CR-1544.                  SGH1622 
064600 1062-STORE-BOOKING.                                                      
064700     IF WS-BOOK-TABLE-COUNT < 500                                         
064800         ADD 1 TO WS-BOOK-TABLE-COUNT                                     
064900         MOVE BKG-BOOKING-ID                                              
065000             TO BK-BOOKING-ID (WS-BOOK-TABLE-COUNT)                       
065100         MOVE BKG-CUST-NAME TO BK-CUST-NAME (WS-BOOK-TABLE-COUNT)         
065200         MOVE BKG-CUST-EMAIL                                              
065300             TO BK-CUST-EMAIL (WS-BOOK-TABLE-COUNT)                       
065400         MOVE BKG-ORIGIN TO BK-ORIGIN (WS-BOOK-TABLE-COUNT)               
065500         MOVE BKG-DEST TO BK-DEST (WS-BOOK-TABLE-COUNT)                   
065600         MOVE BKG-WEIGHT TO BK-WEIGHT (WS-BOOK-TABLE-COUNT)               
065700         MOVE BKG-VOLUME TO BK-VOLUME (WS-BOOK-TABLE-COUNT)               
065800         MOVE BKG-CARGO-TYPE                                              
065900             TO BK-CARGO-TYPE (WS-BOOK-TABLE-COUNT)                       
066000         MOVE BKG-SHIP-DATE TO BK-SHIP-DATE (WS-BOOK-TABLE-COUNT)         
066100         MOVE BKG-PRICE TO BK-PRICE (WS-BOOK-TABLE-COUNT)                 
066200         MOVE BKG-STATUS TO BK-STATUS (WS-BOOK-TABLE-COUNT)               
066300         MOVE BKG-CREATED-TS                                              
066400             TO BK-CREATED-TS (WS-BOOK-TABLE-COUNT)                       
066500         MOVE BKG-UPDATED-TS                                              
066600             TO BK-UPDATED-TS (WS-BOOK-TABLE-COUNT)                       
066700     END-IF.                                                              
066800     PERFORM 1061-READ-BOOKING THRU 1061-EXIT.                            
066900 1062-EXIT.                                                               
067000     EXIT.                                                                
067100                                                                          
067200* 2000-MAINLINE DISPATCHES EACH TRANSACTION BY ITS ACTION CODE.           
067300 2000-MAINLINE.                                                           
067400     ADD 1 TO WS-TRANS-COUNT.                                             
067500     MOVE 'NO ' TO ERR-SWITCH.                                            
067600                                                                          
067700     EVALUATE TRUE                                                        
067800* 'Q' -- A RATE QUOTE.  PRICED AND WRITTEN TO QUOTE-OUT;          SGH1622 
067900* NO BOOKING RECORD IS CREATED.                                   SGH1622 
068000         WHEN REQ-ACTION = 'Q'                                            
068100             PERFORM 2200-PROCESS-QUOTE THRU 2200-EXIT                    
068200* 'B' -- A FIRM BOOKING.  SAME VALIDATION/PRICING AS A            SGH1622 
068300* QUOTE, PLUS A GENERATED BOOKING ID AND A NEW ENTRY              SGH1622 
068400* ADDED TO THE IN-MEMORY BOOKING TABLE.                           SGH1622 
068500         WHEN REQ-ACTION = 'B'                                            
068600             PERFORM 2300-PROCESS-BOOKING THRU 2300-EXIT                  
068700* 'C' -- CANCELS AN EXISTING BOOKING BY ID (SOFT-DELETE,          SGH1622 
068800* STATUS FLIP ONLY -- SEE 2400-).                                 SGH1622 
068900         WHEN REQ-ACTION = 'C'                                            
069000             PERFORM 2400-PROCESS-CANCEL THRU 2400-EXIT                   
069100* 'T' -- LOOKS UP AN EXISTING BOOKING BY ID AND PRINTS            SGH1622 
069200* ITS CURRENT STATUS -- NO DATA IS CHANGED.                       SGH1622 
069300         WHEN REQ-ACTION = 'T'                                            
069400             PERFORM 2500-PROCESS-TRACK THRU 2500-EXIT                    
069500* ANY OTHER ACTION CODE IS NOT ONE THIS SYSTEM KNOWS --           SGH1622 
069600* REJECTED TO THE ERROR FILE.                                     SGH1622 
069700         WHEN OTHER                                                       
069800             MOVE REQ-ACTION TO ERR-ACTION                                
069900             MOVE WS-TRANS-COUNT TO ERR-SEQ                               
070000             MOVE 'Unknown transaction action code' TO ERR-MESSAGE        
070100             PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                      
070200     END-EVALUATE.                                                        
070300                                                                          
070400     PERFORM 9000-READ THRU 9000-EXIT.                                    
070500                                                                          
070600* 2020- NORMALIZES ONE LOCATION FIELD (ORIGIN OR DEST) TO ITS             
070700* 3-LETTER AIRPORT CODE.  ACCEPTS A BARE 3-LETTER CODE AS-IS;             
070800* OTHERWISE LOOKS THE TRIMMED, UPPERCASED NAME UP IN THE                  
070900* CITY-CODE TABLE.                                                        
071000 2020-NORMALIZE-LOCATION.                                                 
071100     MOVE 'NO ' TO WS-LOC-VALID-SW.                                       
071200     MOVE SPACES TO WS-LOC-OUTPUT.                                        
071300     INSPECT WS-LOC-INPUT CONVERTING                                      
071400         'abcdefghijklmnopqrstuvwxyz' TO                                  
071500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
071600                                                                          
071700     IF WS-LOC-INPUT = SPACES                                             
071800         GO TO 2020-EXIT                                                  
071900     END-IF.                                                              
072000                                                                          
072100     INSPECT WS-LOC-INPUT TALLYING WS-LOC-TRIM-LEN                        
072200         FOR CHARACTERS BEFORE INITIAL SPACE.                             
072300                                                                          
072400     IF WS-LOC-TRIM-LEN = 3                                               
072500         AND WS-LOC-INPUT (1:3) ALPHABETIC                        SGH1611 
072600         MOVE WS-LOC-INPUT (1:3) TO WS-LOC-OUTPUT                         
072700         MOVE 'YES' TO WS-LOC-VALID-SW                                    
072800         GO TO 2020-EXIT                                                  
072900     END-IF.                                                              
073000                                                                          
073100     PERFORM 2025-SCAN-CITY-TABLE THRU 2025-EXIT                          
073200         VARYING WS-CC-SUB FROM 1 BY 1                                    
073300         UNTIL WS-CC-SUB > 17 OR LOC-VALID.                               
073400 2020-EXIT.                                                               
073500     EXIT.                                                                
073600                                                                          
073700* ONE PASS OF THE CITY-CODE TABLE.  MATCHES ON THE TRIMMED        SGH1622 
073800* LENGTH SO A SHORTER NAME LIKE "LA" DOES NOT PARTIAL-MATCH       SGH1622 
073900* A LONGER ENTRY LIKE "LAS VEGAS".                                SGH1622 
074000 2025-SCAN-CITY-TABLE.                                                    
074100     IF CC-NAME (WS-CC-SUB) (1:WS-LOC-TRIM-LEN) = WS-LOC-INPUT            
074200         (1:WS-LOC-TRIM-LEN)                                              
074300         AND CC-NAME (WS-CC-SUB) (WS-LOC-TRIM-LEN + 1:) = SPACES          
074400         MOVE CC-CODE (WS-CC-SUB) TO WS-LOC-OUTPUT                        
074500         MOVE 'YES' TO WS-LOC-VALID-SW                                    
074600     END-IF.                                                              
074700 2025-EXIT.                                                               
074800     EXIT.                                                                
074900                                                                          
075000* 2030- NORMALIZES THE CARGO TYPE TO ITS LOWER-CASE FORM AND              
075100* LOOKS UP ITS PRICING MULTIPLIER.                                        
075200 2030-NORMALIZE-CARGO-TYPE.                                               
075300     MOVE 'NO ' TO WS-CARGO-VALID-SW.                                     
075400     MOVE SPACES TO WS-CARGO-OUTPUT.                                      
075500     MOVE ZERO TO WS-CARGO-MULT.                                          
075600     INSPECT WS-CARGO-INPUT CONVERTING                                    
075700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
075800         'abcdefghijklmnopqrstuvwxyz'.                                    
075900                                                                          
076000     PERFORM 2032-SCAN-CARGO-TABLE THRU 2032-EXIT                         
076100         VARYING WS-CT-SUB FROM 1 BY 1                                    
076200         UNTIL WS-CT-SUB > 5 OR CARGO-VALID.                              
076300 2030-EXIT.                                                               
076400     EXIT.                                                                
076500                                                                          
076600* ONE PASS OF THE CARGO-TYPE TABLE, FULL-FIELD COMPARE.           SGH1622 
076700 2032-SCAN-CARGO-TABLE.                                                   
076800     IF CT-NAME (WS-CT-SUB) = WS-CARGO-INPUT                              
076900         MOVE CT-NAME (WS-CT-SUB) TO WS-CARGO-OUTPUT                      
077000         MOVE CT-MULT (WS-CT-SUB) TO WS-CARGO-MULT                        
077100         MOVE 'YES' TO WS-CARGO-VALID-SW                                  
077200     END-IF.                                                              
077300 2032-EXIT.                                                               
077400     EXIT.                                                                
077500                                                                          
077600* 2050- RUNS THE FULL VALIDATION CHAIN SHARED BY QUOTE AND                
077700* BOOK ACTIONS.  EACH RULE THAT FAILS DROPS STRAIGHT THROUGH              
077800* TO 2050-EXIT WITH ERR-SWITCH SET AND THE MESSAGE MOVED, THE             
077900* SAME GO-TO SHORT-CIRCUIT THIS SHOP HAS ALWAYS VALIDATED WITH.           
078000 2050-VALIDATE-REQUEST.                                                   
078100     MOVE 'NO ' TO ERR-SWITCH.                                            
078200                                                                          
078300* RULE 1 -- ORIGIN MUST NORMALIZE TO A KNOWN AIRPORT CODE         SGH1622 
078400* (CITY NAME OR BARE 3-LETTER CODE).  2050-EXIT ON FAILURE.       SGH1622 
078500     MOVE REQ-ORIGIN TO WS-LOC-INPUT.                                     
078600     PERFORM 2020-NORMALIZE-LOCATION THRU 2020-EXIT.                      
078700     IF NOT LOC-VALID                                                     
078800         MOVE 'Invalid location' TO ERR-MESSAGE                           
078900         MOVE 'YES' TO ERR-SWITCH                                         
079000         GO TO 2050-EXIT                                                  
079100     END-IF.                                                              
079200     MOVE WS-LOC-OUTPUT TO WS-VAL-ORIGIN.                                 
079300                                                                          
079400* RULE 2 -- SAME TEST APPLIED TO THE DESTINATION.                 SGH1622 
079500     MOVE REQ-DEST TO WS-LOC-INPUT.                                       
079600     PERFORM 2020-NORMALIZE-LOCATION THRU 2020-EXIT.                      
079700     IF NOT LOC-VALID                                                     
079800         MOVE 'Invalid location' TO ERR-MESSAGE                           
079900         MOVE 'YES' TO ERR-SWITCH                                         
080000         GO TO 2050-EXIT                                                  
080100     END-IF.                                                              
080200     MOVE WS-LOC-OUTPUT TO WS-VAL-DEST.                                   
080300                                                                          
080400* RULE 3 -- ORIGIN AND DESTINATION CANNOT NORMALIZE TO THE        SGH1622 
080500* SAME AIRPORT CODE (A ROUTE MUST GO SOMEWHERE).                  SGH1622 
080600     IF WS-VAL-ORIGIN = WS-VAL-DEST                                       
080700         MOVE 'Origin and destination cannot be the same'                 
080800             TO ERR-MESSAGE                                               
080900         MOVE 'YES' TO ERR-SWITCH                                         
081000         GO TO 2050-EXIT                                                  
081100     END-IF.                                                              
081200                                                                          
081300* RULE 4 -- WEIGHT FLOOR.  A SHIPMENT UNDER 0.10 TONNES IS        SGH1622 
081400* NOT WORTH A SEPARATE CARGO MOVEMENT -- REJECTED.                SGH1622 
081500     IF REQ-WEIGHT NOT > ZERO OR REQ-WEIGHT < 0.10                        
081600         MOVE 'Minimum weight is 0.1 tonnes' TO ERR-MESSAGE               
081700         MOVE 'YES' TO ERR-SWITCH                                         
081800         GO TO 2050-EXIT                                                  
081900     END-IF.                                                              
082000                                                                          
082100* RULE 5 -- WEIGHT CEILING.  OVER 100 TONNES REQUIRES A           SGH1622 
082200* CHARTER ARRANGEMENT OUTSIDE THIS SYSTEM -- REJECTED.            SGH1622 
082300     IF REQ-WEIGHT > 100                                                  
082400         MOVE 'Maximum weight is 100 tonnes' TO ERR-MESSAGE               
082500         MOVE 'YES' TO ERR-SWITCH                                         
082600         GO TO 2050-EXIT                                                  
082700     END-IF.                                                              
082800                                                                          
082900* RULE 6 -- VOLUME IS OPTIONAL ON THE REQUEST.  WHEN SUPPLIED     SGH1622 
083000* IT MUST BE A POSITIVE NUMBER NOT OVER 1000 CUBIC METERS.        SGH1622 
083100     MOVE 'NO ' TO WS-VOL-SUPPLIED-SW.                                    
083200     IF REQ-VOLUME NOT = ZERO                                             
083300         MOVE 'YES' TO WS-VOL-SUPPLIED-SW                                 
083400         IF REQ-VOLUME NOT > ZERO OR REQ-VOLUME > 1000                    
083500             MOVE 'Invalid volume' TO ERR-MESSAGE                         
083600             MOVE 'YES' TO ERR-SWITCH                                     
083700             GO TO 2050-EXIT                                              
083800         END-IF                                                           
083900     END-IF.                                                              
084000                                                                          
084100* RULE 7 -- CARGO TYPE MUST NORMALIZE AGAINST THE FIVE-ENTRY      SGH1622 
084200* CARGO-TYPE TABLE (GENERAL/FRAGILE/PERISHABLE/HAZMAT/LIVE).      SGH1622 
084300     MOVE REQ-CARGO-TYPE TO WS-CARGO-INPUT.                               
084400     PERFORM 2030-NORMALIZE-CARGO-TYPE THRU 2030-EXIT.                    
084500     IF NOT CARGO-VALID                                                   
084600         MOVE 'Invalid cargo type' TO ERR-MESSAGE                         
084700         MOVE 'YES' TO ERR-SWITCH                                         
084800         GO TO 2050-EXIT                                                  
084900     END-IF.                                                              
085000                                                                          
085100* RULE 8 -- SHIP DATE MUST BE A REAL CALENDAR DATE, NOT IN        SGH1622 
085200* THE PAST, AND NOT MORE THAN 365 DAYS OUT.  SEE 2060-.           SGH1622 
085300     MOVE REQ-SHIP-DATE TO WS-SHIP-DATE-TEXT.                             
085400     PERFORM 2060-VALIDATE-SHIP-DATE THRU 2060-EXIT.                      
085500     IF ERR-SWITCH = 'YES'                                                
085600         GO TO 2050-EXIT                                                  
085700     END-IF.                                                              
085800                                                                          
085900* RULE 9 -- A PRICED LANE MUST EXIST BETWEEN THE NORMALIZED       SGH1622 
086000* ORIGIN AND DESTINATION IN THE ROUTE MASTER TABLE.               SGH1622 
086100     MOVE ZERO TO WS-RT-SUB.                                              
086200     PERFORM 2070-FIND-ROUTE THRU 2070-EXIT.                              
086300     IF NOT ROUTE-FOUND                                                   
086400         STRING 'No route available from ' WS-VAL-ORIGIN                  
086500             ' to ' WS-VAL-DEST DELIMITED BY SIZE INTO ERR-MESSAGE        
086600         MOVE 'YES' TO ERR-SWITCH                                         
086700         GO TO 2050-EXIT                                                  
086800     END-IF.                                                              
086900 2050-EXIT.                                                               
087000     EXIT.                                                                
087100                                                                          
087200* 2060- VALIDATES REQ-SHIP-DATE: MUST PARSE AS A REAL CALENDAR            
087300* DATE, MUST NOT BE BEFORE TODAY, AND MUST NOT BE MORE THAN       DKW1381 
087400* 365 DAYS AFTER TODAY.  SEE CR-1367/CR-1381 FOR THE Y2K          DKW1381 
087500* WINDOWING HISTORY ON THIS PARAGRAPH.                            DKW1381 
087600 2060-VALIDATE-SHIP-DATE.                                                 
087700     MOVE 'NO ' TO ERR-SWITCH.                                            
087800     IF WS-SHIP-DATE-TEXT = SPACES                                        
087900         MOVE 'Invalid date' TO ERR-MESSAGE                               
088000         MOVE 'YES' TO ERR-SWITCH                                         
088100         GO TO 2060-EXIT                                                  
088200     END-IF.                                                              
088300                                                                          
088400     IF WS-SD-YYYY NOT NUMERIC OR WS-SD-MM NOT NUMERIC                    
088500         OR WS-SD-DD NOT NUMERIC                                          
088600         MOVE 'Invalid date' TO ERR-MESSAGE                               
088700         MOVE 'YES' TO ERR-SWITCH                                         
088800         GO TO 2060-EXIT                                                  
088900     END-IF.                                                              
089000                                                                          
089100     MOVE WS-SD-YYYY TO WS-JC-YEAR.                                       
089200     MOVE WS-SD-MM TO WS-JC-MONTH.                                        
089300     MOVE WS-SD-DD TO WS-JC-DAY.                                          
089400     PERFORM 2065-CHECK-CALENDAR THRU 2065-EXIT.                          
089500     IF NOT CAL-VALID                                                     
089600         MOVE 'Invalid date' TO ERR-MESSAGE                               
089700         MOVE 'YES' TO ERR-SWITCH                                         
089800         GO TO 2060-EXIT                                                  
089900     END-IF.                                                              
090000                                                                          
090100     PERFORM 2075-JULIAN-DATE THRU 2075-EXIT.                             
090200     MOVE WS-JC-RESULT TO WS-SHIP-JULIAN.                                 
090300     COMPUTE WS-DAY-DIFF = WS-SHIP-JULIAN - WS-TODAY-JULIAN.              
090400                                                                          
090500     IF WS-DAY-DIFF < 0                                                   
090600         MOVE 'Invalid date' TO ERR-MESSAGE                               
090700         MOVE 'YES' TO ERR-SWITCH                                         
090800         GO TO 2060-EXIT                                                  
090900     END-IF.                                                              
091000                                                                          
091100     IF WS-DAY-DIFF > 365                                                 
091200         MOVE 'Invalid date' TO ERR-MESSAGE                               
091300         MOVE 'YES' TO ERR-SWITCH                                         
091400     END-IF.                                                              
091500 2060-EXIT.                                                               
091600     EXIT.                                                                
091700                                                                          
091800* 2065- CHECKS THAT WS-JC-YEAR/MONTH/DAY IS A REAL CALENDAR               
091900* DATE, INCLUDING THE FEBRUARY LEAP-YEAR EXCEPTION.  THE          DKW1367 
092000* CENTURY-YEAR TEST (100/400) WAS ADDED FOR Y2K, CR-1367.         DKW1367 
092100 2065-CHECK-CALENDAR.                                                     
092200     MOVE 'NO ' TO WS-CAL-VALID-SW.                                       
092300* MONTH MUST BE IN THE RANGE 1-12 OR THERE IS NO CALENDAR         SGH1622 
092400* TO CHECK THE DAY AGAINST.                                       SGH1622 
092500     IF WS-JC-MONTH < 1 OR WS-JC-MONTH > 12                               
092600         GO TO 2065-EXIT                                                  
092700     END-IF.                                                              
092800* DAY NUMBER CANNOT BE LESS THAN 1.                               SGH1622 
092900     IF WS-JC-DAY < 1                                                     
093000         GO TO 2065-EXIT                                                  
093100     END-IF.                                                              
093200                                                                          
093300* DETERMINE LEAP YEAR BY THE USUAL 4/100/400 TEST SO              SGH1622 
093400* FEBRUARY CAN BE CHECKED FOR A 29TH DAY BELOW.                   SGH1622 
093500     MOVE 'NO ' TO WS-LEAP-YEAR-SW.                                       
093600     DIVIDE WS-JC-YEAR BY 4 GIVING WS-JC-A REMAINDER WS-JC-B.             
093700     IF WS-JC-B = 0                                                       
093800         MOVE 'YES' TO WS-LEAP-YEAR-SW                                    
093900         DIVIDE WS-JC-YEAR BY 100 GIVING WS-JC-A REMAINDER WS-JC-B        
094000         IF WS-JC-B = 0                                                   
094100             MOVE 'NO ' TO WS-LEAP-YEAR-SW                                
094200             DIVIDE WS-JC-YEAR BY 400 GIVING WS-JC-A                      
094300                 REMAINDER WS-JC-B                                        
094400             IF WS-JC-B = 0                                               
094500                 MOVE 'YES' TO WS-LEAP-YEAR-SW                            
094600             END-IF                                                       
094700         END-IF                                                           
094800     END-IF.                                                              
094900                                                                          
095000* FEBRUARY IN A LEAP YEAR RUNS TO 29 DAYS -- CHECKED              SGH1622 
095100* SEPARATELY FROM WS-DIM-ENTRY, WHICH ONLY HOLDS 28.              SGH1622 
095200     IF WS-JC-MONTH = 2 AND LEAP-YEAR                                     
095300         IF WS-JC-DAY > 29                                                
095400             GO TO 2065-EXIT                                              
095500         END-IF                                                           
095600         MOVE 'YES' TO WS-CAL-VALID-SW                                    
095700         GO TO 2065-EXIT                                                  
095800     END-IF.                                                              
095900                                                                          
096000* ALL OTHER MONTHS (AND FEBRUARY IN A NON-LEAP YEAR)              SGH1622 
096100* ARE CHECKED AGAINST THE DAYS-IN-MONTH TABLE.                    SGH1622 
096200     IF WS-JC-DAY > WS-DIM-ENTRY (WS-JC-MONTH)                            
096300         GO TO 2065-EXIT                                                  
096400     END-IF.                                                              
096500     MOVE 'YES' TO WS-CAL-VALID-SW.                                       
096600 2065-EXIT.                                                               
096700     EXIT.                                                                
096800                                                                          
096900* 2070- SEARCHES THE ROUTE TABLE FOR ORIGIN/DEST, DIRECTIONAL.            
097000 2070-FIND-ROUTE.                                                         
097100     MOVE 'NO ' TO WS-ROUTE-FOUND-SW.                                     
097200     PERFORM 2072-SCAN-ROUTE-TABLE THRU 2072-EXIT                         
097300         VARYING WS-RT-SUB FROM 1 BY 1                                    
097400         UNTIL WS-RT-SUB > WS-ROUTE-COUNT OR ROUTE-FOUND.                 
097500 2070-EXIT.                                                               
097600     EXIT.                                                                
097700                                                                          
097800* ONE PASS OF THE ROUTE TABLE, DIRECTIONAL -- ORIGIN-TO-DEST      SGH1622 
097900* ONLY, NO REVERSE-LANE FALLBACK.                                 SGH1622 
098000 2072-SCAN-ROUTE-TABLE.                                                   
098100     IF RT-ORIGIN (WS-RT-SUB) = WS-VAL-ORIGIN                             
098200         AND RT-DEST (WS-RT-SUB) = WS-VAL-DEST                            
098300         MOVE 'YES' TO WS-ROUTE-FOUND-SW                                  
098400     END-IF.                                                              
098500 2072-EXIT.                                                               
098600     EXIT.                                                                
098700                                                                          
098800* 2075- CLASSIC GREGORIAN JULIAN-DAY-NUMBER CONVERSION.  EACH             
098900* DIVISION IS ITS OWN COMPUTE SO THE INTEGER RECEIVING FIELD              
099000* TRUNCATES BEFORE THE NEXT TERM USES IT -- MATCHES THE WAY               
099100* THIS ROUTINE HAS ALWAYS BEEN CODED IN THIS SHOP.                        
099200 2075-JULIAN-DATE.                                                        
099300     COMPUTE WS-JC-A = (14 - WS-JC-MONTH) / 12.                           
099400     COMPUTE WS-JC-B = WS-JC-YEAR + 4800 - WS-JC-A.                       
099500     COMPUTE WS-JC-C = WS-JC-MONTH + (12 * WS-JC-A) - 3.                  
099600     COMPUTE WS-JC-T1 = ((153 * WS-JC-C) + 2) / 5.                        
099700     COMPUTE WS-JC-T2 = WS-JC-B / 4.                                      
099800     COMPUTE WS-JC-T3 = WS-JC-B / 100.                                    
099900     COMPUTE WS-JC-T4 = WS-JC-B / 400.                                    
100000     COMPUTE WS-JC-RESULT = WS-JC-DAY + WS-JC-T1                          
100100         + (365 * WS-JC-B) + WS-JC-T2 - WS-JC-T3 + WS-JC-T4               
100200         - 32045.                                                         
100300 2075-EXIT.                                                               
100400     EXIT.                                                                
100500                                                                          
100600* 2100- PRICES A VALIDATED REQUEST.  BASE/CARGO/VOLUME CARRY              
100700* FOUR DECIMAL PLACES THROUGH THE COMPUTATION.  EACH BREAKDOWN            
100800* FIELD IS ROUNDED HALF-UP TO 2 DECIMALS WHEN IT IS MOVED OUT     SGH1611 
100900* TO THE QUOTE/BOOKING RECORD -- SEE CR-1611, 04/11/07.           SGH1611 
101000 2100-COMPUTE-PRICE.                                                      
101100* CONVERT TONNES TO KILOGRAMS -- THE RATE TABLE AND ALL           SGH1622 
101200* DOWNSTREAM WEIGHT MATH WORK IN KILOGRAMS.                       SGH1622 
101300     COMPUTE WS-WEIGHT-KG = REQ-WEIGHT * 1000.                            
101400     COMPUTE WS-BASE-COST =                                               
101500         RT-BASE-PRICE (WS-RT-SUB) * WS-WEIGHT-KG.                        
101600     COMPUTE WS-CARGO-COST = WS-BASE-COST * WS-CARGO-MULT.                
101700                                                                          
101800     MOVE ZERO TO WS-VOL-SURCHARGE, WS-VOL-WEIGHT-KG.                     
101900     IF VOL-SUPPLIED                                                      
102000* VOLUMETRIC RULE: CARGO DENSER THAN 6 CUBIC METERS PER           SGH1622 
102100* TONNE IS BILLED ON VOLUMETRIC WEIGHT (167 KG PER CUBIC          SGH1622 
102200* METER) INSTEAD OF ACTUAL WEIGHT WHEN THAT IS HIGHER.            SGH1622 
102300         IF REQ-VOLUME > (REQ-WEIGHT * 6)                                 
102400             COMPUTE WS-VOL-WEIGHT-KG = REQ-VOLUME * 167                  
102500             IF WS-VOL-WEIGHT-KG > WS-WEIGHT-KG                           
102600                 COMPUTE WS-VOL-SURCHARGE =                               
102700                     (WS-VOL-WEIGHT-KG - WS-WEIGHT-KG)                    
102800                     * RT-BASE-PRICE (WS-RT-SUB) * 0.5                    
102900             END-IF                                                       
103000         END-IF                                                           
103100     END-IF.                                                              
103200                                                                          
103300* PEAK-SEASON SURCHARGE -- JUN/JUL/AUG (SUMMER) AND               SGH1622 
103400* NOV/DEC (HOLIDAY) SHIP DATES CARRY A 15% UPLIFT.                SGH1622 
103500     MOVE 1.0000 TO WS-PEAK-MULT.                                         
103600     EVALUATE WS-JC-MONTH                                                 
103700         WHEN 6 WHEN 7 WHEN 8 WHEN 11 WHEN 12                             
103800             MOVE 1.1500 TO WS-PEAK-MULT                                  
103900     END-EVALUATE.                                                        
104000                                                                          
104100     COMPUTE WS-CARGO-PLUS-VOL = WS-CARGO-COST + WS-VOL-SURCHARGE.        
104200     COMPUTE WS-TOTAL-PRICE ROUNDED =                                     
104300         WS-CARGO-PLUS-VOL * WS-PEAK-MULT.                                
104400                                                                          
104500     COMPUTE WS-CARGO-SURCHARGE ROUNDED =                                 
104600         WS-BASE-COST * (WS-CARGO-MULT - 1).                              
104700     COMPUTE WS-PEAK-SURCHARGE ROUNDED =                                  
104800         WS-CARGO-PLUS-VOL * (WS-PEAK-MULT - 1).                          
104900 2100-EXIT.                                                               
105000     EXIT.                                                                
105100                                                                          
105200* 2150- WRITES A QUOTE RESULT RECORD AND ACCUMULATES THE                  
105300* QUOTE COUNT AND QUOTED-DOLLAR CONTROL TOTAL.                            
105400 2150-WRITE-QUOTE.                                                        
105500     MOVE WS-VAL-ORIGIN TO QUO-ORIGIN.                                    
105600     MOVE WS-VAL-DEST TO QUO-DEST.                                        
105700     MOVE REQ-WEIGHT TO QUO-WEIGHT.                                       
105800     MOVE WS-CARGO-OUTPUT TO QUO-CARGO-TYPE.                              
105900     MOVE REQ-SHIP-DATE TO QUO-SHIP-DATE.                                 
106000     COMPUTE QUO-BASE-COST ROUNDED = WS-BASE-COST.                SGH1611 
106100     COMPUTE QUO-CARGO-SURCH ROUNDED = WS-CARGO-SURCHARGE.        SGH1611 
106200     COMPUTE QUO-VOLUME-SURCH ROUNDED = WS-VOL-SURCHARGE.         SGH1611 
106300     COMPUTE QUO-PEAK-SURCH ROUNDED = WS-PEAK-SURCHARGE.          SGH1611 
106400     COMPUTE QUO-TOTAL-PRICE ROUNDED = WS-TOTAL-PRICE.            SGH1611 
106500     MOVE RT-TRANSIT-DAYS (WS-RT-SUB) TO QUO-TRANSIT-DAYS.                
106600                                                                          
106700     WRITE QUOTE-REC.                                                     
106800                                                                          
106900     ADD 1 TO WS-QUOTE-COUNT.                                             
107000     ADD QUO-TOTAL-PRICE TO WS-QUOTED-TOTAL.                      SGH1611 
107100 2150-EXIT.                                                               
107200     EXIT.                                                                
107300                                                                          
107400* 2200-PROCESS-QUOTE.  VALIDATE, PRICE, WRITE THE QUOTE.                  
107500 2200-PROCESS-QUOTE.                                                      
107600     PERFORM 2050-VALIDATE-REQUEST THRU 2050-EXIT.                        
107700     IF ERR-SWITCH = 'YES'                                                
107800         MOVE REQ-ACTION TO ERR-ACTION                                    
107900         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
108000         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
108100         GO TO 2200-EXIT                                                  
108200     END-IF.                                                              
108300                                                                          
108400     PERFORM 2100-COMPUTE-PRICE THRU 2100-EXIT.                           
108500     PERFORM 2150-WRITE-QUOTE THRU 2150-EXIT.                             
108600 2200-EXIT.                                                               
108700     EXIT.                                                                
108800                                                                          
108900* 2300-PROCESS-BOOKING.  VALIDATE, PRICE, ISSUE A BOOKING ID              
109000* AND ADD A CONFIRMED BOOKING TO THE IN-MEMORY TABLE.                     
109100 2300-PROCESS-BOOKING.                                                    
109200     PERFORM 2050-VALIDATE-REQUEST THRU 2050-EXIT.                        
109300     IF ERR-SWITCH = 'YES'                                                
109400         MOVE REQ-ACTION TO ERR-ACTION                                    
109500         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
109600         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
109700         GO TO 2300-EXIT                                                  
109800     END-IF.                                                              
109900                                                                          
110000     PERFORM 2100-COMPUTE-PRICE THRU 2100-EXIT.                           
110100     PERFORM 2350-GENERATE-BOOKING-ID THRU 2350-EXIT.                     
110200                                                                          
110300* TABLE IS FULL AT 500 ENTRIES -- REJECT RATHER THAN              SGH1622 
110400* OVERRUN THE OCCURS CLAUSE.  SEE CR-1544.                        SGH1622 
110500     IF WS-BOOK-TABLE-COUNT >= 500                                        
110600         MOVE REQ-ACTION TO ERR-ACTION                                    
110700         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
110800         MOVE 'Booking table is full' TO ERR-MESSAGE                      
110900         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
111000         GO TO 2300-EXIT                                                  
111100     END-IF.                                                              
111200                                                                          
111300     ADD 1 TO WS-BOOK-TABLE-COUNT.                                        
111400     MOVE WS-BOOKING-ID TO BK-BOOKING-ID (WS-BOOK-TABLE-COUNT).           
111500     MOVE REQ-CUST-NAME TO BK-CUST-NAME (WS-BOOK-TABLE-COUNT).            
111600     MOVE REQ-CUST-EMAIL TO BK-CUST-EMAIL (WS-BOOK-TABLE-COUNT).          
111700     MOVE WS-VAL-ORIGIN TO BK-ORIGIN (WS-BOOK-TABLE-COUNT).               
111800     MOVE WS-VAL-DEST TO BK-DEST (WS-BOOK-TABLE-COUNT).                   
111900     MOVE REQ-WEIGHT TO BK-WEIGHT (WS-BOOK-TABLE-COUNT).                  
112000     MOVE REQ-VOLUME TO BK-VOLUME (WS-BOOK-TABLE-COUNT).                  
112100     MOVE WS-CARGO-OUTPUT TO BK-CARGO-TYPE (WS-BOOK-TABLE-COUNT).         
112200     MOVE REQ-SHIP-DATE TO BK-SHIP-DATE (WS-BOOK-TABLE-COUNT).            
112300     COMPUTE BK-PRICE (WS-BOOK-TABLE-COUNT) ROUNDED               SGH1611 
112400         = WS-TOTAL-PRICE.                                        SGH1611 
112500     MOVE 'confirmed' TO BK-STATUS (WS-BOOK-TABLE-COUNT).                 
112600     MOVE WS-RUN-TIMESTAMP TO BK-CREATED-TS (WS-BOOK-TABLE-COUNT).        
112700     MOVE WS-RUN-TIMESTAMP TO BK-UPDATED-TS (WS-BOOK-TABLE-COUNT).        
112800                                                                          
112900     ADD 1 TO WS-BOOK-COUNT.                                              
113000     ADD BK-PRICE (WS-BOOK-TABLE-COUNT) TO WS-BOOKED-TOTAL.       SGH1611 
113100 2300-EXIT.                                                               
113200     EXIT.                                                                
113300                                                                          
113400* 2350- GENERATES A NEW BOOKING ID: LITERAL 'CRG' PLUS 8                  
113500* PSEUDO-RANDOM HEX DIGITS.  THE SEED IS ADVANCED BY OVERFLOW             
113600* TRUNCATION ON EVERY DIGIT SO NO RANDOM-NUMBER FUNCTION IS               
113700* NEEDED; THE TABLE IS RE-SCANNED FOR UNIQUENESS.                         
113800 2350-GENERATE-BOOKING-ID.                                                
113900     MOVE ZERO TO WS-BKID-TRY-CTR.                                        
114000* BUILDS ONE CANDIDATE ID AND CHECKS IT AGAINST THE BOOKING       SGH1622 
114100* TABLE; RE-ENTERED BY 2350- ON A COLLISION.                      SGH1622 
114200 2352-TRY-AGAIN.                                                          
114300     ADD 1 TO WS-BKID-TRY-CTR.                                            
114400     ADD WS-TRANS-COUNT TO WS-BKID-SEED.                                  
114500     MOVE 'CRG' TO WS-BOOKING-ID (1:3).                                   
114600                                                                          
114700     PERFORM 2355-NEXT-HEX-DIGIT THRU 2355-EXIT                           
114800         VARYING WS-BKID-SUB FROM 4 BY 1                                  
114900         UNTIL WS-BKID-SUB > 11.                                          
115000                                                                          
115100     MOVE ZERO TO WS-FOUND-BK-SUB.                                        
115200     MOVE WS-BOOKING-ID TO WS-LOOKUP-ID.                                  
115300     PERFORM 2460-FIND-BOOKING THRU 2460-EXIT.                            
115400     IF BOOKING-FOUND AND WS-BKID-TRY-CTR < 20                            
115500         GO TO 2352-TRY-AGAIN                                             
115600     END-IF.                                                              
115700 2350-EXIT.                                                               
115800     EXIT.                                                                
115900                                                                          
116000* ADVANCES THE SEED WITH A LINEAR-CONGRUENTIAL STEP AND           SGH1622 
116100* PICKS OFF ONE HEX DIGIT BY REMAINDER-OF-16.                     SGH1622 
116200 2355-NEXT-HEX-DIGIT.                                                     
116300     COMPUTE WS-BKID-SEED =                                               
116400         (WS-BKID-SEED * 1103515245) + 12345 + WS-BKID-SUB.               
116500     DIVIDE WS-BKID-SEED BY 16 GIVING WS-JC-A                             
116600         REMAINDER WS-BKID-REM.                                           
116700     ADD 1 TO WS-BKID-REM.                                                
116800     MOVE WS-HEX-DIGIT (WS-BKID-REM)                                      
116900         TO WS-BOOKING-ID (WS-BKID-SUB:1).                                
117000 2355-EXIT.                                                               
117100     EXIT.                                                                
117200                                                                          
117300* 2400-PROCESS-CANCEL.  SOFT-DELETE: FLIP STATUS TO CANCELLED.            
117400 2400-PROCESS-CANCEL.                                                     
117500     MOVE REQ-BOOKING-ID TO WS-LOOKUP-ID.                                 
117600     PERFORM 2450-VALIDATE-BOOKING-ID THRU 2450-EXIT.                     
117700* BOOKING-ID MUST BE WELL FORMED BEFORE WE EVEN TRY               SGH1622 
117800* THE TABLE LOOKUP.                                               SGH1622 
117900     IF ERR-SWITCH = 'YES'                                                
118000         MOVE REQ-ACTION TO ERR-ACTION                                    
118100         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
118200         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
118300         GO TO 2400-EXIT                                                  
118400     END-IF.                                                              
118500                                                                          
118600     PERFORM 2460-FIND-BOOKING THRU 2460-EXIT.                            
118700* A WELL-FORMED ID THAT IS NOT IN THE TABLE IS STILL              SGH1622 
118800* AN ERROR -- NOTHING TO CANCEL.                                  SGH1622 
118900     IF NOT BOOKING-FOUND                                                 
119000         MOVE REQ-ACTION TO ERR-ACTION                                    
119100         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
119200         MOVE 'Booking not found' TO ERR-MESSAGE                          
119300         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
119400         GO TO 2400-EXIT                                                  
119500     END-IF.                                                              
119600                                                                          
119700* CANCELLING AN ALREADY-CANCELLED BOOKING IS REJECTED             SGH1622 
119800* RATHER THAN SILENTLY ACCEPTED -- THE OPERATOR NEEDS             SGH1622 
119900* TO KNOW THE REQUEST WAS A NO-OP.                                SGH1622 
120000     IF BK-STATUS (WS-FOUND-BK-SUB) = 'cancelled '                        
120100         MOVE REQ-ACTION TO ERR-ACTION                                    
120200         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
120300         MOVE 'Booking is already cancelled' TO ERR-MESSAGE               
120400         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
120500         GO TO 2400-EXIT                                                  
120600     END-IF.                                                              
120700                                                                          
120800     MOVE 'cancelled ' TO BK-STATUS (WS-FOUND-BK-SUB).                    
120900     MOVE WS-RUN-TIMESTAMP TO BK-UPDATED-TS (WS-FOUND-BK-SUB).            
121000     ADD 1 TO WS-CANCEL-COUNT.                                            
121100 2400-EXIT.                                                               
121200     EXIT.                                                                
121300                                                                          
121400* 2450- VALIDATES A BOOKING-ID FIELD: UPPERCASED, 6-12 CHARS,             
121500* EACH CHARACTER A-Z OR 0-9 (SEE THE ID-CHARACTER CLASS IN                
121600* SPECIAL-NAMES).                                                         
121700 2450-VALIDATE-BOOKING-ID.                                                
121800     MOVE 'NO ' TO ERR-SWITCH.                                            
121900     INSPECT WS-LOOKUP-ID CONVERTING                                      
122000         'abcdefghijklmnopqrstuvwxyz' TO                                  
122100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
122200                                                                          
122300     INSPECT WS-LOOKUP-ID TALLYING WS-LOOKUP-ID-LEN                       
122400         FOR CHARACTERS BEFORE INITIAL SPACE.                             
122500                                                                          
122600     IF WS-LOOKUP-ID-LEN < 6 OR WS-LOOKUP-ID-LEN > 12                     
122700         MOVE 'Invalid booking ID format' TO ERR-MESSAGE                  
122800         MOVE 'YES' TO ERR-SWITCH                                         
122900         GO TO 2450-EXIT                                                  
123000     END-IF.                                                              
123100                                                                          
123200     PERFORM 2455-CHECK-ID-CHARS THRU 2455-EXIT                           
123300         VARYING WS-BKID-SUB FROM 1 BY 1                                  
123400         UNTIL WS-BKID-SUB > WS-LOOKUP-ID-LEN                             
123500         OR ERR-SWITCH = 'YES'.                                           
123600 2450-EXIT.                                                               
123700     EXIT.                                                                
123800                                                                          
123900* TESTS ONE CHARACTER OF THE BOOKING ID FOR THE ID-CHARACTER      SGH1622 
124000* CLASS (A-Z, 0-9); ANY OTHER CHARACTER FAILS THE FORMAT.         SGH1622 
124100 2455-CHECK-ID-CHARS.                                                     
124200     IF WS-LOOKUP-ID (WS-BKID-SUB:1) NOT NUMERIC                          
124300         AND WS-LOOKUP-ID (WS-BKID-SUB:1) NOT ALPHABETIC                  
124400         MOVE 'Invalid booking ID format' TO ERR-MESSAGE                  
124500         MOVE 'YES' TO ERR-SWITCH                                         
124600     END-IF.                                                              
124700 2455-EXIT.                                                               
124800     EXIT.                                                                
124900                                                                          
125000* 2460- SEARCHES THE IN-MEMORY BOOKING TABLE FOR WS-LOOKUP-ID.            
125100 2460-FIND-BOOKING.                                                       
125200     MOVE 'NO ' TO WS-BOOKING-FOUND-SW.                                   
125300     MOVE ZERO TO WS-FOUND-BK-SUB.                                        
125400     PERFORM 2465-SCAN-BOOKING-TABLE THRU 2465-EXIT                       
125500         VARYING WS-BK-SUB FROM 1 BY 1                                    
125600         UNTIL WS-BK-SUB > WS-BOOK-TABLE-COUNT OR BOOKING-FOUND.          
125700 2460-EXIT.                                                               
125800     EXIT.                                                                
125900                                                                          
126000* ONE PASS OF THE BOOKING TABLE, EXACT-MATCH ON THE               SGH1622 
126100* (ALREADY UPPERCASED) LOOKUP ID.                                 SGH1622 
126200 2465-SCAN-BOOKING-TABLE.                                                 
126300     IF BK-BOOKING-ID (WS-BK-SUB) = WS-LOOKUP-ID                          
126400         MOVE 'YES' TO WS-BOOKING-FOUND-SW                                
126500         MOVE WS-BK-SUB TO WS-FOUND-BK-SUB                                
126600     END-IF.                                                              
126700 2465-EXIT.                                                               
126800     EXIT.                                                                
126900                                                                          
127000* 2500-PROCESS-TRACK.  LOCATE THE BOOKING AND PRINT ITS DETAIL            
127100* LINE ON THE TRACK SECTION OF THE REPORT.                                
127200 2500-PROCESS-TRACK.                                                      
127300     MOVE REQ-BOOKING-ID TO WS-LOOKUP-ID.                                 
127400     PERFORM 2450-VALIDATE-BOOKING-ID THRU 2450-EXIT.                     
127500     IF ERR-SWITCH = 'YES'                                                
127600         MOVE REQ-ACTION TO ERR-ACTION                                    
127700         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
127800         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
127900         GO TO 2500-EXIT                                                  
128000     END-IF.                                                              
128100                                                                          
128200     PERFORM 2460-FIND-BOOKING THRU 2460-EXIT.                            
128300     IF NOT BOOKING-FOUND                                                 
128400         MOVE REQ-ACTION TO ERR-ACTION                                    
128500         MOVE WS-TRANS-COUNT TO ERR-SEQ                                   
128600         MOVE 'Booking not found' TO ERR-MESSAGE                          
128700         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT                          
128800         GO TO 2500-EXIT                                                  
128900     END-IF.                                                              
129000                                                                          
129100     PERFORM 2550-TRACK-DETAIL THRU 2550-EXIT.                            
129200     ADD 1 TO WS-TRACK-COUNT.                                             
129300 2500-EXIT.                                                               
129400     EXIT.                                                                
129500                                                                          
129600* FORMATS ONE BOOKING ONTO THE TRACK-DETAIL LINE AND WRITES       SGH1622 
129700* IT, PAGING THE TRACK SECTION WHEN THE FOOTING LINE HITS.        SGH1622 
129800 2550-TRACK-DETAIL.                                                       
129900     MOVE BK-BOOKING-ID (WS-FOUND-BK-SUB) TO O-TRK-ID.                    
130000     MOVE BK-STATUS (WS-FOUND-BK-SUB) TO O-TRK-STATUS.                    
130100     MOVE BK-ORIGIN (WS-FOUND-BK-SUB) TO O-TRK-ORIGIN.                    
130200     MOVE BK-DEST (WS-FOUND-BK-SUB) TO O-TRK-DEST.                        
130300     MOVE BK-WEIGHT (WS-FOUND-BK-SUB) TO O-TRK-WEIGHT.                    
130400     MOVE BK-CARGO-TYPE (WS-FOUND-BK-SUB) TO O-TRK-CARGO.                 
130500     MOVE BK-SHIP-DATE (WS-FOUND-BK-SUB) TO O-TRK-SHIPDT.                 
130600     MOVE BK-PRICE (WS-FOUND-BK-SUB) TO O-TRK-PRICE.                      
130700     MOVE BK-CREATED-TS (WS-FOUND-BK-SUB) TO O-TRK-CREATED.               
130800                                                                          
130900     WRITE PRTLINE                                                        
131000         FROM TRACK-DETAIL-LINE                                           
131100             AFTER ADVANCING 2 LINES                                      
131200                 AT EOP                                                   
131300                     PERFORM 9900-HEADING THRU 9900-EXIT.                 
131400 2550-EXIT.                                                               
131500     EXIT.                                                                
131600                                                                          
131700* 2900- WRITES ONE REJECTION RECORD TO THE ERROR FILE.                    
131800 2900-WRITE-ERROR.                                                        
131900     WRITE ERROR-REC.                                                     
132000     ADD 1 TO WS-REJECT-COUNT.                                            
132100 2900-EXIT.                                                               
132200     EXIT.                                                                
132300                                                                          
132400* 3000-CLOSING RUNS THE BOOKING LISTING, PRINTS THE RUN                   
132500* SUMMARY, REWRITES THE BOOKING MASTER AND CLOSES EVERY FILE.             
132600 3000-CLOSING.                                                            
132700     PERFORM 3100-LIST-BOOKINGS THRU 3100-EXIT.                           
132800     PERFORM 3900-PRINT-SUMMARY THRU 3900-EXIT.                           
132900     PERFORM 3200-REWRITE-BOOKINGS THRU 3200-EXIT.                        
133000                                                                          
133100     CLOSE CARGO-TRANS.                                                   
133200     CLOSE QUOTE-OUT.                                                     
133300     CLOSE ERROR-OUT.                                                     
133400     CLOSE PRTOUT.                                                        
133500                                                                          
133600* 3100- LISTS EVERY BOOKING, OPTIONALLY FILTERED TO ONE                   
133700* STATUS VALUE VIA THE UPSI-0/UPSI-1 OPERATOR SWITCHES.           SGH1611 
133800* SEE 3110-LIST-ONE-BOOKING AND CR-1502/CR-1611.                  SGH1611 
133900 3100-LIST-BOOKINGS.                                                      
134000     MOVE ZERO TO WS-LIST-SUB.                                            
134100     MOVE ZERO TO WS-LIST-PRINT-CTR.                              SGH1622 
134200     PERFORM 9910-LIST-HEADING THRU 9910-EXIT.                            
134300     PERFORM 3110-LIST-ONE-BOOKING THRU 3110-EXIT                         
134400         VARYING WS-LIST-SUB FROM 1 BY 1                                  
134500         UNTIL WS-LIST-SUB > WS-BOOK-TABLE-COUNT.                         
134600                                                                          
134700     MOVE WS-LIST-PRINT-CTR TO O-LST-CTR.                         SGH1622 
134800     WRITE PRTLINE FROM LIST-TOTAL-LINE AFTER ADVANCING 3 LINES.          
134900 3100-EXIT.                                                               
135000     EXIT.                                                                
135100                                                                          
135200 3110-LIST-ONE-BOOKING.                                                   
135300* ONE BOOKING-TABLE ENTRY.  THE TWO UPSI FILTER BITS TELL         SGH1622 
135400* US WHICH STATUS VALUES THE OPERATOR ASKED TO SEE -- A           SGH1622 
135500* BOOKING WHOSE STATUS DOES NOT MATCH FALLS THROUGH TO            SGH1622 
135600* 3110-EXIT WITHOUT INCREMENTING THE PRINTED COUNT.               SGH1622 
135700     EVALUATE TRUE                                                SGH1611 
135800* BOTH BITS ON -- OPERATOR ASKED FOR CONFIRMED ONLY.              SGH1622 
135900         WHEN CANCEL-FILTER-BIT AND PENDING-FILTER-BIT            SGH1611 
136000             IF BK-STATUS (WS-LIST-SUB) NOT = 'confirmed '        SGH1611 
136100                 GO TO 3110-EXIT                                  SGH1611 
136200             END-IF                                               SGH1611 
136300* CANCEL BIT ALONE -- OPERATOR ASKED FOR CANCELLED ONLY.          SGH1622 
136400         WHEN CANCEL-FILTER-BIT                                   SGH1611 
136500             IF BK-STATUS (WS-LIST-SUB) NOT = 'cancelled '        SGH1611 
136600                 GO TO 3110-EXIT                                  SGH1611 
136700             END-IF                                               SGH1611 
136800* PENDING BIT ALONE -- OPERATOR ASKED FOR PENDING ONLY.           SGH1622 
136900         WHEN PENDING-FILTER-BIT                                  SGH1611 
137000             IF BK-STATUS (WS-LIST-SUB) NOT = 'pending   '        SGH1611 
137100                 GO TO 3110-EXIT                                  SGH1611 
137200             END-IF                                               SGH1611 
137300* NEITHER BIT ON -- NO FILTER, EVERY STATUS IS LISTED.            SGH1622 
137400         WHEN OTHER                                               SGH1611 
137500             CONTINUE                                             SGH1611 
137600     END-EVALUATE.                                                SGH1611 
137700                                                                          
137800* REACHING THIS LINE MEANS THE STATUS FILTER (IF ANY)             SGH1622 
137900* WAS SATISFIED -- COUNT THIS BOOKING TOWARD O-LST-CTR.           SGH1622 
138000     ADD 1 TO WS-LIST-PRINT-CTR.                                  SGH1622 
138100     MOVE BK-BOOKING-ID (WS-LIST-SUB) TO O-LST-ID.                        
138200     MOVE BK-STATUS (WS-LIST-SUB) TO O-LST-STATUS.                        
138300     MOVE BK-ORIGIN (WS-LIST-SUB) TO O-LST-ORIGIN.                        
138400     MOVE BK-DEST (WS-LIST-SUB) TO O-LST-DEST.                            
138500     MOVE BK-CARGO-TYPE (WS-LIST-SUB) TO O-LST-CARGO.                     
138600     MOVE BK-SHIP-DATE (WS-LIST-SUB) TO O-LST-SHIPDT.                     
138700     MOVE BK-PRICE (WS-LIST-SUB) TO O-LST-PRICE.                          
138800                                                                          
138900     WRITE PRTLINE                                                        
139000         FROM LIST-DETAIL-LINE                                            
139100             AFTER ADVANCING 1 LINE                                       
139200                 AT EOP                                                   
139300                     PERFORM 9910-LIST-HEADING THRU 9910-EXIT.            
139400 3110-EXIT.                                                               
139500     EXIT.                                                                
139600                                                                          
139700* 3200- REWRITES THE BOOKING MASTER FROM THE IN-MEMORY TABLE,             
139800* INCLUDING ANY BOOKINGS ADDED OR CANCELLED DURING THE RUN.               
139900 3200-REWRITE-BOOKINGS.                                                   
140000     OPEN OUTPUT BOOKING-MASTER.                                          
140100     PERFORM 3210-WRITE-ONE-BOOKING THRU 3210-EXIT                        
140200         VARYING WS-BK-SUB FROM 1 BY 1                                    
140300         UNTIL WS-BK-SUB > WS-BOOK-TABLE-COUNT.                           
140400     CLOSE BOOKING-MASTER.                                                
140500 3200-EXIT.                                                               
140600     EXIT.                                                                
140700                                                                          
140800* MOVES ONE IN-MEMORY BOOKING-TABLE ENTRY BACK OUT TO             SGH1622 
140900* BOOKING-REC AND WRITES IT TO THE REWRITTEN MASTER.              SGH1622 
141000 3210-WRITE-ONE-BOOKING.                                                  
141100     MOVE BK-BOOKING-ID (WS-BK-SUB) TO BKG-BOOKING-ID.                    
141200     MOVE BK-CUST-NAME (WS-BK-SUB) TO BKG-CUST-NAME.                      
141300     MOVE BK-CUST-EMAIL (WS-BK-SUB) TO BKG-CUST-EMAIL.                    
141400     MOVE BK-ORIGIN (WS-BK-SUB) TO BKG-ORIGIN.                            
141500     MOVE BK-DEST (WS-BK-SUB) TO BKG-DEST.                                
141600     MOVE BK-WEIGHT (WS-BK-SUB) TO BKG-WEIGHT.                            
141700     MOVE BK-VOLUME (WS-BK-SUB) TO BKG-VOLUME.                            
141800     MOVE BK-CARGO-TYPE (WS-BK-SUB) TO BKG-CARGO-TYPE.                    
141900     MOVE BK-SHIP-DATE (WS-BK-SUB) TO BKG-SHIP-DATE.                      
142000     MOVE BK-PRICE (WS-BK-SUB) TO BKG-PRICE.                              
142100     MOVE BK-STATUS (WS-BK-SUB) TO BKG-STATUS.                            
142200     MOVE BK-CREATED-TS (WS-BK-SUB) TO BKG-CREATED-TS.                    
142300     MOVE BK-UPDATED-TS (WS-BK-SUB) TO BKG-UPDATED-TS.                    
142400                                                                          
142500     WRITE BOOKING-REC.                                                   
142600 3210-EXIT.                                                               
142700     EXIT.                                                                
142800                                                                          
142900* 3900- PRINTS THE FINAL RUN-SUMMARY CONTROL-TOTAL SECTION.               
143000 3900-PRINT-SUMMARY.                                                      
143100     PERFORM 9920-SUMMARY-HEADING THRU 9920-EXIT.                         
143200                                                                          
143300* CONTROL TOTAL 1 -- TRANSACTIONS READ THIS RUN, ALL              SGH1622 
143400* ACTION CODES TOGETHER.                                          SGH1622 
143500     MOVE WS-TRANS-COUNT TO O-SUM-TRANS.                                  
143600     WRITE PRTLINE FROM SUMMARY-TRANS-LINE                                
143700         AFTER ADVANCING 2 LINES.                                         
143800                                                                          
143900* CONTROL TOTAL 2 -- QUOTES ISSUED AND THEIR TOTAL                SGH1622 
144000* QUOTED VALUE (ROUNDED PER-QUOTE, NOT RE-ROUNDED HERE).          SGH1622 
144100     MOVE WS-QUOTE-COUNT TO O-SUM-QUOTE.                                  
144200     MOVE WS-QUOTED-TOTAL TO O-SUM-QUOTE-TOT.                             
144300     WRITE PRTLINE FROM SUMMARY-QUOTE-LINE                                
144400         AFTER ADVANCING 2 LINES.                                         
144500                                                                          
144600* CONTROL TOTAL 3 -- CONFIRMED BOOKINGS AND THEIR TOTAL           SGH1622 
144700* BOOKED VALUE.                                                   SGH1622 
144800     MOVE WS-BOOK-COUNT TO O-SUM-BOOK.                                    
144900     MOVE WS-BOOKED-TOTAL TO O-SUM-BOOK-TOT.                              
145000     WRITE PRTLINE FROM SUMMARY-BOOK-LINE                                 
145100         AFTER ADVANCING 2 LINES.                                         
145200                                                                          
145300* CONTROL TOTAL 4 -- BOOKINGS CANCELLED THIS RUN.                 SGH1622 
145400     MOVE WS-CANCEL-COUNT TO O-SUM-CANCEL.                                
145500     WRITE PRTLINE FROM SUMMARY-CANCEL-LINE                               
145600         AFTER ADVANCING 2 LINES.                                         
145700                                                                          
145800* CONTROL TOTAL 5 -- TRACK INQUIRIES ANSWERED.                    SGH1622 
145900     MOVE WS-TRACK-COUNT TO O-SUM-TRACK.                                  
146000     WRITE PRTLINE FROM SUMMARY-TRACK-LINE                                
146100         AFTER ADVANCING 2 LINES.                                         
146200                                                                          
146300* CONTROL TOTAL 6 -- TRANSACTIONS REJECTED TO THE ERROR           SGH1622 
146400* FILE, ANY ACTION CODE, ANY RULE.                                SGH1622 
146500     MOVE WS-REJECT-COUNT TO O-SUM-REJECT.                                
146600     WRITE PRTLINE FROM SUMMARY-REJECT-LINE                               
146700         AFTER ADVANCING 2 LINES.                                         
146800 3900-EXIT.                                                               
146900     EXIT.                                                                
147000                                                                          
147100* READS THE NEXT TRANSACTION; SETS MORE-RECS OFF AT END SO        SGH1622 
147200* 0000-CARGOBAT DROPS OUT OF THE PROCESSING LOOP.                 SGH1622 
147300 9000-READ.                                                               
147400     READ CARGO-TRANS                                                     
147500         AT END                                                           
147600             MOVE 'NO ' TO MORE-RECS.                                     
147700 9000-EXIT.                                                               
147800     EXIT.                                                                
147900                                                                          
148000* 9900- THRU 9920- ARE THE THREE REPORT-SECTION HEADING                   
148100* ROUTINES -- ONE PER BANNER, THE WAY THIS SHOP HAS ALWAYS                
148200* SPLIT A HEADING PARAGRAPH PER PRINT SECTION.                            
148300 9900-HEADING.                                                            
148400     ADD 1 TO WS-PCTR.                                                    
148500     MOVE WS-PCTR TO O-PCTR.                                              
148600     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
148700     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.            
148800     WRITE PRTLINE FROM TRACK-TITLE AFTER ADVANCING 2 LINES.              
148900 9900-EXIT.                                                               
149000     EXIT.                                                                
149100                                                                          
149200* PAGES THE BOOKING-LISTING SECTION -- SAME THREE-LINE            SGH1622 
149300* BANNER SHAPE AS 9900-, DIFFERENT THIRD TITLE LINE.              SGH1622 
149400 9910-LIST-HEADING.                                                       
149500     ADD 1 TO WS-PCTR.                                                    
149600     MOVE WS-PCTR TO O-PCTR.                                              
149700     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
149800     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.            
149900     WRITE PRTLINE FROM LIST-TITLE AFTER ADVANCING 2 LINES.               
150000 9910-EXIT.                                                               
150100     EXIT.                                                                
150200                                                                          
150300* PAGES THE RUN-SUMMARY SECTION -- SAME THREE-LINE BANNER         SGH1622 
150400* SHAPE AS 9900-/9910-, DIFFERENT THIRD TITLE LINE.               SGH1622 
150500 9920-SUMMARY-HEADING.                                                    
150600     ADD 1 TO WS-PCTR.                                                    
150700     MOVE WS-PCTR TO O-PCTR.                                              
150800     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
150900     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.            
151000     WRITE PRTLINE FROM SUMMARY-TITLE AFTER ADVANCING 2 LINES.            
151100 9920-EXIT.                                                               
151200     EXIT.                                                                
